000100******************************************************************  CI01
000200*    COPY CPPIEZAS                                               *  CI01
000300*    LAYOUT ARCHIVO DE PIECES (HABITACIONES POR UNIDAD)          *  CI01
000400*    KC04417.ALU9999.INMOB.PIECES - VARIOS RENGLONES X FICHA     *  CI01
000500*    LARGO REGISTRO = 17 BYTES                                   *  CI01
000600******************************************************************  CI01
000700*    PIE-TIPO = 'SDB' IDENTIFICA UN BAÑO (SALLE DE BAIN).         * CI01
000800******************************************************************  CI01
000900 01  REG-PIEZA.                                                     CI01
001000*        POSICION RELATIVA (01:10) IDENTIFICADOR DE INSCRIPCION     CI01
001100     03  PIE-ID              PIC X(10)    VALUE SPACES.             CI01
001200*        POSICION RELATIVA (11:03) UNIDAD PROPIETARIA               CI01
001300     03  PIE-UNIDAD          PIC 9(03)    VALUE ZEROS.              CI01
001400*        POSICION RELATIVA (14:04) CODIGO DE TIPO DE HABITACION     CI01
001500     03  PIE-TIPO            PIC X(04)    VALUE SPACES.             CI01

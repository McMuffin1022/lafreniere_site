000100******************************************************************  CI01
000200*    COPY CPBITACO                                               *  CI01
000300*    LAYOUT DE LA BITACORA DE CORRIDA (FETCH LOG)                *  CI01
000400*    KC04417.ALU9999.INMOB.BITACORA - UN RENGLON POR CORRIDA     *  CI01
000500*    ARCHIVO SECUENCIAL, SE AGREGA (EXTEND) AL FINAL DE CADA      *  CI01
000600*    CORRIDA DEL BATCH DE RECONCILIACION (PGMIMINM).              *  CI01
000700*    LARGO REGISTRO = 76 BYTES                                   *  CI01
000800******************************************************************  CI01
000900 01  REG-BITACORA.                                                  CI01
001000*        POSICION RELATIVA (01:08) FECHA DE CORRIDA AAAAMMDD        CI01
001100     03  LOG-FECHA-CORRIDA   PIC 9(08)    VALUE ZEROS.              CI01
001200*        POSICION RELATIVA (09:08) FECHA DEL ARCHIVO DEL FEED       CI01
001300     03  LOG-FECHA-ARCHIVO   PIC 9(08)    VALUE ZEROS.              CI01
001400*        POSICION RELATIVA (17:30) NOMBRE DEL ARCHIVO DEL FEED      CI01
001500     03  LOG-NOMBRE-FUENTE   PIC X(30)    VALUE SPACES.             CI01
001600*        POSICION RELATIVA (47:07) FICHAS PROCESADAS (ID NO BLANCO) CI01
001700     03  LOG-TOTAL-ITEMS     PIC 9(07)    VALUE ZEROS.              CI01
001800*        POSICION RELATIVA (54:07) FICHAS NUEVAS                    CI01
001900     03  LOG-ITEMS-ALTA      PIC 9(07)    VALUE ZEROS.              CI01
002000*        POSICION RELATIVA (61:07) FICHAS ACTUALIZADAS              CI01
002100     03  LOG-ITEMS-MODIF     PIC 9(07)    VALUE ZEROS.              CI01
002200*        POSICION RELATIVA (68:07) FICHAS MARCADAS VENDIDAS         CI01
002300     03  LOG-ITEMS-VENDIDA   PIC 9(07)    VALUE ZEROS.              CI01
002400     03  FILLER              PIC X(02)    VALUE SPACES.             CI01

000100******************************************************************  CI01
000200* TABLA DE ETIQUETAS  TBETIQUE                                   *  CI01
000300*        LIBRARY(USUARIO.INMOB.TABLAS(TBETIQUE))                 *  CI01
000400*        CARGADA EN WORKING-STORAGE POR VALUE, BUSCADA CON        * CI01
000500*        SEARCH ALL (TABLA EN ORDEN ASCENDENTE DE CODIGO)        *  CI01
000600*        CODIGO SIN ENTRADA EN LA TABLA PASA SIN TRADUCIR        *  CI01
000700******************************************************************  CI01
000800* TABLA DE CATEGORIAS DE CARACTERISTICAS (CAR-CATEG)             *  CI01
000900******************************************************************  CI01
001000 01  TB-CAT-DATA.                                                   CI01
001100     05  FILLER  PIC X(04)  VALUE 'ALLE'.                           CI01
001200     05  FILLER  PIC X(30)  VALUE 'Allee'.                          CI01
001300     05  FILLER  PIC X(04)  VALUE 'CHAU'.                           CI01
001400     05  FILLER  PIC X(30)  VALUE 'Mode de chauffage'.              CI01
001500     05  FILLER  PIC X(04)  VALUE 'EAU '.                           CI01
001600     05  FILLER  PIC X(30)  VALUE 'Approvisionnement en eau'.       CI01
001700     05  FILLER  PIC X(04)  VALUE 'ENER'.                           CI01
001800     05  FILLER  PIC X(30)  VALUE 'Energie pour chauffage'.         CI01
001900     05  FILLER  PIC X(04)  VALUE 'FENE'.                           CI01
002000     05  FILLER  PIC X(30)  VALUE 'Fenestration'.                   CI01
002100     05  FILLER  PIC X(04)  VALUE 'FOND'.                           CI01
002200     05  FILLER  PIC X(30)  VALUE 'Fondation'.                      CI01
002300     05  FILLER  PIC X(04)  VALUE 'PARE'.                           CI01
002400     05  FILLER  PIC X(30)  VALUE 'Revetement exterieur'.           CI01
002500     05  FILLER  PIC X(04)  VALUE 'PROX'.                           CI01
002600     05  FILLER  PIC X(30)  VALUE 'Proximite'.                      CI01
002700     05  FILLER  PIC X(04)  VALUE 'SS  '.                           CI01
002800     05  FILLER  PIC X(30)  VALUE 'Sous-sol'.                       CI01
002900     05  FILLER  PIC X(04)  VALUE 'SYEG'.                           CI01
003000     05  FILLER  PIC X(30)  VALUE 'Systeme degout'.                 CI01
003100     05  FILLER  PIC X(04)  VALUE 'TFEN'.                           CI01
003200     05  FILLER  PIC X(30)  VALUE 'Type de fenestration'.           CI01
003300     05  FILLER  PIC X(04)  VALUE 'VUE '.                           CI01
003400     05  FILLER  PIC X(30)  VALUE 'Vue'.                            CI01
003500     05  FILLER  PIC X(04)  VALUE 'ZONG'.                           CI01
003600     05  FILLER  PIC X(30)  VALUE 'Zonage'.                         CI01
003700                                                                    CI01
003800 01  TB-CAT-RED REDEFINES TB-CAT-DATA.                              CI01
003900     05  TB-CAT-ENTRY OCCURS 13 TIMES                               CI01
004000                      ASCENDING KEY IS TB-CAT-COD                   CI01
004100                      INDEXED BY IX-CAT.                            CI01
004200         10  TB-CAT-COD      PIC X(04).                             CI01
004300         10  TB-CAT-LAB      PIC X(30).                             CI01
004400                                                                    CI01
004500******************************************************************  CI01
004600* TABLA DE CODIGOS DE VALOR DE CARACTERISTICAS (CAR-VALOR)       *  CI01
004700******************************************************************  CI01
004800 01  TB-VAL-DATA.                                                   CI01
004900     05  FILLER  PIC X(04)  VALUE 'AMU '.                           CI01
005000     05  FILLER  PIC X(30)  VALUE 'Municipal'.                      CI01
005100     05  FILLER  PIC X(04)  VALUE 'AU  '.                           CI01
005200     05  FILLER  PIC X(30)  VALUE 'Autre'.                          CI01
005300     05  FILLER  PIC X(04)  VALUE 'AUTO'.                           CI01
005400     05  FILLER  PIC X(30)  VALUE 'Autoroute'.                      CI01
005500     05  FILLER  PIC X(04)  VALUE 'BETO'.                           CI01
005600     05  FILLER  PIC X(30)  VALUE 'Beton'.                          CI01
005700     05  FILLER  PIC X(04)  VALUE 'BOIS'.                           CI01
005800     05  FILLER  PIC X(30)  VALUE 'BOIS'.                           CI01
005900     05  FILLER  PIC X(04)  VALUE 'COUL'.                           CI01
006000     05  FILLER  PIC X(30)  VALUE 'COUL'.                           CI01
006100     05  FILLER  PIC X(04)  VALUE 'EAU '.                           CI01
006200     05  FILLER  PIC X(30)  VALUE 'Vue sur l eau'.                  CI01
006300     05  FILLER  PIC X(04)  VALUE 'EGMU'.                           CI01
006400     05  FILLER  PIC X(30)  VALUE 'Egout municipal'.                CI01
006500     05  FILLER  PIC X(04)  VALUE 'ELEC'.                           CI01
006600     05  FILLER  PIC X(30)  VALUE 'Electricite'.                    CI01
006700     05  FILLER  PIC X(04)  VALUE 'NPAV'.                           CI01
006800     05  FILLER  PIC X(30)  VALUE 'Non pave'.                       CI01
006900     05  FILLER  PIC X(04)  VALUE 'PCYC'.                           CI01
007000     05  FILLER  PIC X(30)  VALUE 'Piste cyclable'.                 CI01
007100     05  FILLER  PIC X(04)  VALUE 'PELC'.                           CI01
007200     05  FILLER  PIC X(30)  VALUE 'Plinthes electriques'.           CI01
007300     05  FILLER  PIC X(04)  VALUE 'PFEN'.                           CI01
007400     05  FILLER  PIC X(30)  VALUE 'PFEN'.                           CI01
007500     05  FILLER  PIC X(04)  VALUE 'PRIM'.                           CI01
007600     05  FILLER  PIC X(30)  VALUE 'Ecole primaire'.                 CI01
007700     05  FILLER  PIC X(04)  VALUE 'PVC '.                           CI01
007800     05  FILLER  PIC X(30)  VALUE 'PVC'.                            CI01
007900     05  FILLER  PIC X(04)  VALUE 'RES '.                           CI01
008000     05  FILLER  PIC X(30)  VALUE 'Residentiel'.                    CI01
008100     05  FILLER  PIC X(04)  VALUE 'SEC '.                           CI01
008200     05  FILLER  PIC X(30)  VALUE 'Ecole secondaire'.               CI01
008300     05  FILLER  PIC X(04)  VALUE 'TRSP'.                           CI01
008400     05  FILLER  PIC X(30)  VALUE 'Transport en commun'.            CI01
008500     05  FILLER  PIC X(04)  VALUE 'VSAN'.                           CI01
008600     05  FILLER  PIC X(30)  VALUE 'Vide sanitaire'.                 CI01
008700                                                                    CI01
008800 01  TB-VAL-RED REDEFINES TB-VAL-DATA.                              CI01
008900     05  TB-VAL-ENTRY OCCURS 19 TIMES                               CI01
009000                      ASCENDING KEY IS TB-VAL-COD                   CI01
009100                      INDEXED BY IX-VAL.                            CI01
009200         10  TB-VAL-COD      PIC X(04).                             CI01
009300         10  TB-VAL-LAB      PIC X(30).                             CI01

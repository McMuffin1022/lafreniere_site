000100      IDENTIFICATION DIVISION.                                      EX01
000110      PROGRAM-ID.    PGMEXINM.                                      EX01
000120      AUTHOR.        R J GAGNON.                                    EX01
000130      INSTALLATION.  KC04417 - SISTEMAS INMOBILIARIOS.              EX01
000140      DATE-WRITTEN.  1994-03-14.                                    EX01
000150      DATE-COMPILED.                                                EX01
000160      SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL          EX01
000170         DEPARTAMENTO.                                              EX01
000180****************************************************************    EX01
000190*    MOTOR DE EXTRACCION Y NORMALIZACION DE FICHAS INMOBIL.    *    EX01
000200*    ==========================================================*    EX01
000210*    LEE LAS TABLAS SATELITE DEL FEED DIARIO DEL PROVEEDOR      *   EX01
000220*    (REMARQUES, CARACTERISTIQUES, PHOTOS, UNITES, PIECES) Y    *   EX01
000230*    LAS REUNE CON EL MAESTRO DE INSCRIPCIONES DEL DIA PARA     *   EX01
000240*    ARMAR UN RENGLON NORMALIZADO POR FICHA (KC04417.INMOB.     *   EX01
000250*    EXTRACTO), MAS SU LISTA DE FOTOS ORDENADA (EXTFOTOS).      *   EX01
000260*    ESTE PROGRAMA NO ACTUALIZA EL MAESTRO PERMANENTE; ESO LO   *   EX01
000270*    HACE EL BATCH DE RECONCILIACION (PGMIMINM).                *   EX01
000280****************************************************************    EX01
000290*    HISTORIA DE CAMBIOS                                       *    EX01
000300*    ------------------------------------------------------    *    EX01
000310*    1994-03-14  RJG  TK-4410  VERSION ORIGINAL DEL MOTOR DE    *   EX01
000320*                              EXTRACCION INMOBILIARIA          *   EX01
000330*    1994-03-28  RJG  TK-4411  DOMICILIO: SE OMITEN LAS PARTES  *   EX01
000340*                              EN BLANCO AL ARMAR CON COMAS     *   EX01
000350*    1995-01-09  MCL  TK-4438  SE INCORPORA LA TABLA DE         *   EX01
000360*                              ETIQUETAS TBETIQUE PARA TRADUCIR *   EX01
000370*                              CATEGORIA/VALOR DE CARACTERIST.  *   EX01
000380*    1996-06-20  MCL  TK-4460  SOPORTE DE VARIAS UNIDADES Y     *   EX01
000390*                              PIEZAS POR FICHA (ANTES SOLO 1)  *   EX01
000400*    1998-11-12  HBT  TK-5191  REVISION Y2K - SE VALIDA EL ANIO *   EX01
000410*                              DE CONSTRUCCION ENTRE 1800-2035  *   EX01
000420*                              EN VEZ DE DOS DIGITOS DE SIGLO   *   EX01
000430*    1999-02-02  HBT  TK-5200  Y2K - CONFIRMADO: ESTE MOTOR NO  *   EX01
000440*                              MANEJA FECHAS DE CALENDARIO      *   EX01
000450*    2003-07-08  DNS  TK-5510  CORRECCION: URL DE FOTO EN       *   EX01
000460*                              MINUSCULA ('http') NO SE         *   EX01
000470*                              RECONOCIA COMO VALIDA            *   EX01
000480*    2011-05-30  DNS  TK-5820  NOTA: EL REEMPLAZO DE MARCAS     *   EX01
000490*                              <BR> SOLO CUBRE MAYUS/MINUS      *   EX01
000500*                              UNIFORME, NO MEZCLA DE CASOS     *   EX01
000510*    2019-09-17  LFV  TK-6105  CORRECCION DE LARGO EN EL        *   EX01
000520*                              UTILITARIO DE RECORTE DE BLANCOS *   EX01
000530*    2026-02-03  LFV  TK-6420  SE AGREGA CONTADOR DE FICHAS     *   EX01
000540*                              DESCARTADAS POR ID EN BLANCO     *   EX01
000550****************************************************************    EX01
000560      ENVIRONMENT DIVISION.                                         EX01
000570      CONFIGURATION SECTION.                                        EX01
000580      SPECIAL-NAMES.                                                EX01
000590          C01 IS TOP-OF-FORM                                        EX01
000600          CLASS CLASE-NUMERICA IS '0' THRU '9'                      EX01
000610          UPSI-1 ON STATUS IS SW-TRAZA-ACTIVADA                     EX01
000620                 OFF STATUS IS SW-TRAZA-INACTIVA.                   EX01
000630      INPUT-OUTPUT SECTION.                                         EX01
000640      FILE-CONTROL.                                                 EX01
000650                                                                    EX01
000660          SELECT INSCRIPC  ASSIGN DDINSC                            EX01
000670                 FILE STATUS IS FS-INSCRIPC.                        EX01
000680                                                                    EX01
000690          SELECT REMARQ    ASSIGN DDREM                             EX01
000700                 FILE STATUS IS FS-REMARQ.                          EX01
000710                                                                    EX01
000720          SELECT CARACT    ASSIGN DDCAR                             EX01
000730                 FILE STATUS IS FS-CARACT.                          EX01
000740                                                                    EX01
000750          SELECT FOTOS     ASSIGN DDFOTO                            EX01
000760                 FILE STATUS IS FS-FOTOS.                           EX01
000770                                                                    EX01
000780          SELECT UNIDADES  ASSIGN DDUNI                             EX01
000790                 FILE STATUS IS FS-UNIDADES.                        EX01
000800                                                                    EX01
000810          SELECT PIEZAS    ASSIGN DDPIE                             EX01
000820                 FILE STATUS IS FS-PIEZAS.                          EX01
000830                                                                    EX01
000840          SELECT TARJETA   ASSIGN DDPARM                            EX01
000850                 FILE STATUS IS FS-TARJETA.                         EX01
000860                                                                    EX01
000870          SELECT EXTRACTO  ASSIGN DDEXLIS                           EX01
000880                 FILE STATUS IS FS-EXTRACTO.                        EX01
000890                                                                    EX01
000900          SELECT EXTRAFOTO ASSIGN DDEXFOT                           EX01
000910                 FILE STATUS IS FS-EXTRAFOTO.                       EX01
000920                                                                    EX01
000930*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||    EX01
000940      DATA DIVISION.                                                EX01
000950      FILE SECTION.                                                 EX01
000960                                                                    EX01
000970      FD  INSCRIPC                                                  EX01
000980          BLOCK CONTAINS 0 RECORDS                                  EX01
000990          RECORDING MODE IS F.                                      EX01
001000      01  REG-INSC-FD         PIC X(80).                            EX01
001010                                                                    EX01
001020      FD  REMARQ                                                    EX01
001030          BLOCK CONTAINS 0 RECORDS                                  EX01
001040          RECORDING MODE IS F.                                      EX01
001050      01  REG-REM-FD          PIC X(214).                           EX01
001060                                                                    EX01
001070      FD  CARACT                                                    EX01
001080          BLOCK CONTAINS 0 RECORDS                                  EX01
001090          RECORDING MODE IS F.                                      EX01
001100      01  REG-CAR-FD          PIC X(38).                            EX01
001110                                                                    EX01
001120      FD  FOTOS                                                     EX01
001130          BLOCK CONTAINS 0 RECORDS                                  EX01
001140          RECORDING MODE IS F.                                      EX01
001150      01  REG-FOT-FD          PIC X(133).                           EX01
001160                                                                    EX01
001170      FD  UNIDADES                                                  EX01
001180          BLOCK CONTAINS 0 RECORDS                                  EX01
001190          RECORDING MODE IS F.                                      EX01
001200      01  REG-UNI-FD          PIC X(19).                            EX01
001210                                                                    EX01
001220      FD  PIEZAS                                                    EX01
001230          BLOCK CONTAINS 0 RECORDS                                  EX01
001240          RECORDING MODE IS F.                                      EX01
001250      01  REG-PIE-FD          PIC X(17).                            EX01
001260                                                                    EX01
001270      FD  TARJETA                                                   EX01
001280          BLOCK CONTAINS 0 RECORDS                                  EX01
001290          RECORDING MODE IS F.                                      EX01
001300      01  REG-TARJETA-FD      PIC X(80).                            EX01
001310                                                                    EX01
001320      FD  EXTRACTO                                                  EX01
001330          BLOCK CONTAINS 0 RECORDS                                  EX01
001340          RECORDING MODE IS F.                                      EX01
001350      01  REG-EXTRACTO-FD     PIC X(1090).                          EX01
001360                                                                    EX01
001370      FD  EXTRAFOTO                                                 EX01
001380          BLOCK CONTAINS 0 RECORDS                                  EX01
001390          RECORDING MODE IS F.                                      EX01
001400      01  REG-EXTRAFOTO-FD    PIC X(133).                           EX01
001410                                                                    EX01
001420      WORKING-STORAGE SECTION.                                      EX01
001430*=======================*                                           EX01
001440                                                                    EX01
001450      77  FILLER        PIC X(26) VALUE                             EX01
001460         '* INICIO WORKING-STORAGE *'.                              EX01
001470                                                                    EX01
001480*---- FILE STATUS ------------------------------------------------  EX01
001490      77  FS-INSCRIPC                PIC XX      VALUE SPACES.      EX01
001500          88  FS-INSCRIPC-FIN                    VALUE '10'.        EX01
001510      77  FS-REMARQ                  PIC XX      VALUE SPACES.      EX01
001520      77  FS-CARACT                  PIC XX      VALUE SPACES.      EX01
001530      77  FS-FOTOS                   PIC XX      VALUE SPACES.      EX01
001540      77  FS-UNIDADES                PIC XX      VALUE SPACES.      EX01
001550      77  FS-PIEZAS                  PIC XX      VALUE SPACES.      EX01
001560      77  FS-TARJETA                 PIC XX      VALUE SPACES.      EX01
001570      77  FS-EXTRACTO                PIC XX      VALUE SPACES.      EX01
001580      77  FS-EXTRAFOTO               PIC XX      VALUE SPACES.      EX01
001590                                                                    EX01
001600*---- SWITCH DE TRAZA (UPSI-1, VER SPECIAL-NAMES) ----------------  EX01
001610      77  WS-TRAZA                   PIC X(01)   VALUE 'N'.         EX01
001620                                                                    EX01
001630*---- CONTADORES DE CORRIDA (COMP) -------------------------------  EX01
001640      77  WS-FICHAS-CANT             PIC S9(7)  COMP VALUE ZERO.    EX01
001650      77  WS-DESCARTADAS-CANT        PIC S9(7)  COMP VALUE ZERO.    EX01
001660      77  WS-REM-CANT                PIC S9(7)  COMP VALUE ZERO.    EX01
001670      77  WS-CAR-CANT                PIC S9(7)  COMP VALUE ZERO.    EX01
001680      77  WS-FOT-CANT                PIC S9(7)  COMP VALUE ZERO.    EX01
001690      77  WS-UNI-CANT                PIC S9(7)  COMP VALUE ZERO.    EX01
001700      77  WS-PIE-CANT                PIC S9(7)  COMP VALUE ZERO.    EX01
001710                                                                    EX01
001720*---- INDICES Y SUBINDICES DE TABLAS (COMP) ----------------------  EX01
001730      77  IX-REM                     PIC S9(7)  COMP VALUE ZERO.    EX01
001740      77  IX-CAR                     PIC S9(7)  COMP VALUE ZERO.    EX01
001750      77  IX-FOT                     PIC S9(7)  COMP VALUE ZERO.    EX01
001760      77  IX-UNI                     PIC S9(7)  COMP VALUE ZERO.    EX01
001770      77  IX-PIE                     PIC S9(7)  COMP VALUE ZERO.    EX01
001780      77  WS-FRAG-CANT               PIC S9(4)  COMP VALUE ZERO.    EX01
001790      77  WS-FRAG-IX                 PIC S9(4)  COMP VALUE ZERO.    EX01
001800      77  WS-FRAG-J                  PIC S9(4)  COMP VALUE ZERO.    EX01
001810      77  WS-PROX-CANT               PIC S9(4)  COMP VALUE ZERO.    EX01
001820      77  WS-PROX-IX                 PIC S9(4)  COMP VALUE ZERO.    EX01
001830      77  WS-FOTO-SEL-CANT           PIC S9(4)  COMP VALUE ZERO.    EX01
001840      77  WS-FOTO-IX                 PIC S9(4)  COMP VALUE ZERO.    EX01
001850      77  WS-FOTO-J                  PIC S9(4)  COMP VALUE ZERO.    EX01
001860                                                                    EX01
001870*---- UTILITARIO GENERICO DE RECORTE DE BLANCOS A LA DERECHA -----  EX01
001880*    (EL FEED FUENTE VIENE SIN COMILLAS EN ESTE LAYOUT DE ANCHO     EX01
001890*    FIJO; SE CONSERVA EL RECORTE DE BLANCOS DE COLA)               EX01
001900      77  WS-UTIL-TEXTO              PIC X(200)  VALUE SPACES.      EX01
001910      77  WS-UTIL-MAXLEN             PIC S9(4)  COMP VALUE ZERO.    EX01
001920      77  WS-UTIL-LARGO              PIC S9(4)  COMP VALUE ZERO.    EX01
001930                                                                    EX01
001940*---- PUNTERO DE ARMADO DEL DOMICILIO ----------------------------  EX01
001950      77  WS-DOM-PUNTERO             PIC S9(4)  COMP VALUE 1.       EX01
001960      77  WS-DOM-FLAG                PIC X(01)   VALUE 'N'.         EX01
001970          88  DOM-HAY-PREVIA                     VALUE 'S'.         EX01
001980          88  DOM-SIN-PREVIA                     VALUE 'N'.         EX01
001990                                                                    EX01
002000*---- PUNTERO DE ARMADO DE LA DESCRIPCION ------------------------  EX01
002010      77  WS-DES-PUNTERO             PIC S9(4)  COMP VALUE 1.       EX01
002020      77  WS-DES-FLAG                PIC X(01)   VALUE 'N'.         EX01
002030          88  DES-HAY-PREVIO                     VALUE 'S'.         EX01
002040                                                                    EX01
002050*---- PUNTEROS DE ARMADO DE PROXIMIDAD Y CARACTERISTICAS ---------  EX01
002060      77  WS-PRX-PUNTERO             PIC S9(4)  COMP VALUE 1.       EX01
002070      77  WS-PRX-FLAG                PIC X(01)   VALUE 'N'.         EX01
002080          88  PRX-HAY-PREVIA                     VALUE 'S'.         EX01
002090      77  WS-CXT-PUNTERO             PIC S9(4)  COMP VALUE 1.       EX01
002100      77  WS-CXT-FLAG                PIC X(01)   VALUE 'N'.         EX01
002110          88  CXT-HAY-PREVIA                     VALUE 'S'.         EX01
002120                                                                    EX01
002130*---- AUXILIARES DE TRADUCCION POR TABLA TBETIQUE ----------------  EX01
002140      77  WS-ETQ-CAT                 PIC X(30)   VALUE SPACES.      EX01
002150      77  WS-ETQ-VAL                 PIC X(30)   VALUE SPACES.      EX01
002160                                                                    EX01
002170*---- FLAGS DE BUSQUEDA EN UNIDAD PRINCIPAL ----------------------  EX01
002180      77  WS-UNI-FLAG                PIC X(01)   VALUE 'N'.         EX01
002190          88  UNI-PPAL-HALLADA                   VALUE 'S'.         EX01
002200                                                                    EX01
002210*---- FLAG DE DUPLICADO AL ARMAR LA LISTA DE PROXIMIDADES --------  EX01
002220      77  WS-PROX-DUP-FLAG            PIC X(01)   VALUE 'N'.        EX01
002230          88  PROX-YA-VISTA                       VALUE 'S'.        EX01
002240                                                                    EX01
002250*---- AREAS AUXILIARES PARA EL INTERCAMBIO EN LOS ORDENAMIENTOS     EX01
002260*    POR BURBUJA (MISMO LARGO QUE LA ENTRADA DE TABLA RESPECTIVA)   EX01
002270      01  WS-FRAG-ENTRY-AUX.                                        EX01
002280          05  WS-FRAG-SECUEN-AUX      PIC 9(03).                    EX01
002290          05  WS-FRAG-TEXTO-AUX       PIC X(200).                   EX01
002300                                                                    EX01
002310      01  WS-FS-ENTRY-AUX.                                          EX01
002320          05  WS-FS-SECUEN-AUX        PIC 9(03).                    EX01
002330          05  WS-FS-ORIGEN-AUX        PIC S9(7) COMP.               EX01
002340          05  WS-FS-URL-AUX           PIC X(120).                   EX01
002350                                                                    EX01
002360*//// COPY CPINSCRI //////////////////////////////////////////////  EX01
002370*    COPY CPINSCRI.                                                 EX01
002380*    LAYOUT ARCHIVO DE INSCRIPCIONES (FEED DIARIO DEL PROVEEDOR)    EX01
002390*    KC04417.ALU9999.INMOB.INSCRIPC - LARGO 80 BYTES                EX01
002400      01  REG-INSCRIPCION.                                          EX01
002410          03  INS-ID              PIC X(10)    VALUE SPACES.        EX01
002420          03  INS-PRECIO          PIC X(10)    VALUE SPACES.        EX01
002430*        REDEFINICION NUMERICA PARA VALIDAR Y CONVERTIR EL PRECIO   EX01
002440          03  INS-PRECIO-N REDEFINES INS-PRECIO PIC 9(10).          EX01
002450          03  INS-CIVICO          PIC X(10)    VALUE SPACES.        EX01
002460          03  INS-CALLE           PIC X(30)    VALUE SPACES.        EX01
002470          03  INS-POSTAL          PIC X(07)    VALUE SPACES.        EX01
002480          03  INS-ANIO            PIC X(04)    VALUE SPACES.        EX01
002490*        REDEFINICION NUMERICA PARA VALIDAR EL RANGO 1800-2035      EX01
002500          03  INS-ANIO-N REDEFINES INS-ANIO PIC 9(04).              EX01
002510          03  FILLER              PIC X(09)    VALUE SPACES.        EX01
002520                                                                    EX01
002530*//// COPY CPREMARQ //////////////////////////////////////////////  EX01
002540*    COPY CPREMARQ.  LAYOUT REMARQUES - LARGO 214 BYTES             EX01
002550      01  REG-REMARQUE.                                             EX01
002560          03  REM-ID              PIC X(10)    VALUE SPACES.        EX01
002570          03  REM-SECUEN          PIC 9(03)    VALUE ZEROS.         EX01
002580          03  REM-IDIOMA          PIC X(01)    VALUE SPACES.        EX01
002590          03  REM-TEXTO           PIC X(200)   VALUE SPACES.        EX01
002600                                                                    EX01
002610*//// COPY CPCARACT //////////////////////////////////////////////  EX01
002620*    COPY CPCARACT.  LAYOUT CARACTERISTIQUES - LARGO 38 BYTES       EX01
002630      01  REG-CARACTERISTICA.                                       EX01
002640          03  CAR-ID              PIC X(10)    VALUE SPACES.        EX01
002650          03  CAR-CATEG           PIC X(04)    VALUE SPACES.        EX01
002660          03  CAR-VALOR           PIC X(04)    VALUE SPACES.        EX01
002670          03  CAR-EXTRA           PIC X(20)    VALUE SPACES.        EX01
002680                                                                    EX01
002690*//// COPY CPFOTOSF //////////////////////////////////////////////  EX01
002700*    COPY CPFOTOSF.  LAYOUT PHOTOS (FEED) - LARGO 133 BYTES         EX01
002710      01  REG-FOTO-FEED.                                            EX01
002720          03  PHO-ID              PIC X(10)    VALUE SPACES.        EX01
002730          03  PHO-SECUEN          PIC X(03)    VALUE SPACES.        EX01
002740          03  PHO-URL             PIC X(120)   VALUE SPACES.        EX01
002750                                                                    EX01
002760*//// COPY CPUNIDAD //////////////////////////////////////////////  EX01
002770*    COPY CPUNIDAD.  LAYOUT UNITES - LARGO 19 BYTES                 EX01
002780      01  REG-UNIDAD.                                               EX01
002790          03  UNI-ID              PIC X(10)    VALUE SPACES.        EX01
002800          03  UNI-SECUEN          PIC 9(03)    VALUE ZEROS.         EX01
002810          03  UNI-PIEZAS          PIC X(03)    VALUE SPACES.        EX01
002820          03  UNI-PIEZAS-N REDEFINES UNI-PIEZAS PIC 9(03).          EX01
002830          03  UNI-DORMIT          PIC X(03)    VALUE SPACES.        EX01
002840          03  UNI-DORMIT-N REDEFINES UNI-DORMIT PIC 9(03).          EX01
002850                                                                    EX01
002860*//// COPY CPPIEZAS //////////////////////////////////////////////  EX01
002870*    COPY CPPIEZAS.  LAYOUT PIECES - LARGO 17 BYTES                 EX01
002880      01  REG-PIEZA.                                                EX01
002890          03  PIE-ID              PIC X(10)    VALUE SPACES.        EX01
002900          03  PIE-UNIDAD          PIC 9(03)    VALUE ZEROS.         EX01
002910          03  PIE-TIPO            PIC X(04)    VALUE SPACES.        EX01
002920                                                                    EX01
002930*//// COPY CPLISNOR //////////////////////////////////////////////  EX01
002940*    COPY CPLISNOR.  FICHA NORMALIZADA (SALIDA) - LARGO 1090        EX01
002950      01  REG-LISTADO-NORM.                                         EX01
002960          03  LSN-ID              PIC X(10)    VALUE SPACES.        EX01
002970          03  LSN-PRECIO          PIC 9(09)    VALUE ZEROS.         EX01
002980          03  LSN-DOMICILIO       PIC X(50)    VALUE SPACES.        EX01
002990          03  LSN-PIEZAS          PIC 9(03)    VALUE ZEROS.         EX01
003000          03  LSN-DORMIT          PIC 9(03)    VALUE ZEROS.         EX01
003010          03  LSN-BANIOS          PIC 9(03)    VALUE ZEROS.         EX01
003020          03  LSN-ANIO            PIC 9(04)    VALUE ZEROS.         EX01
003030*        REDEFINICION DEL ANIO P/ VALIDACION VISUAL POR SIGLO       EX01
003040          03  LSN-ANIO-R REDEFINES LSN-ANIO.                        EX01
003050              05  LSN-ANIO-SIGLO  PIC 9(02).                        EX01
003060              05  LSN-ANIO-CORTO  PIC 9(02).                        EX01
003070          03  LSN-DESCRIPCION     PIC X(400)   VALUE SPACES.        EX01
003080          03  LSN-PROXIMIDAD      PIC X(200)   VALUE SPACES.        EX01
003090          03  LSN-CARACTERIST     PIC X(400)   VALUE SPACES.        EX01
003100          03  LSN-FOTO-CANT       PIC 9(03)    VALUE ZEROS.         EX01
003110          03  FILLER              PIC X(05)    VALUE SPACES.        EX01
003120                                                                    EX01
003130*    COPY CPLISNOR (SEGUNDA PARTE).  FOTO NORMALIZADA - LARGO 133   EX01
003140      01  REG-FOTO-NORM.                                            EX01
003150          03  FON-ID              PIC X(10)    VALUE SPACES.        EX01
003160          03  FON-SECUEN          PIC 9(03)    VALUE ZEROS.         EX01
003170          03  FON-URL             PIC X(120)   VALUE SPACES.        EX01
003180                                                                    EX01
003190*---- TARJETA DE PARAMETROS DE LA CORRIDA (DDPARM) ---------------  EX01
003200      01  WS-TARJETA.                                               EX01
003210          03  PARM-FECHA-ARCHIVO  PIC 9(08)    VALUE ZEROS.         EX01
003220          03  PARM-NOMBRE-FUENTE  PIC X(30)    VALUE SPACES.        EX01
003230          03  FILLER              PIC X(42)    VALUE SPACES.        EX01
003240                                                                    EX01
003250*---- TABLA DE REMARQUES (EN MEMORIA, ORDEN DE CARGA DEL FEED) ---  EX01
003260      01  WS-TB-REMARQUE.                                           EX01
003270          05  WS-TBR-ENTRY OCCURS 30000 TIMES                       EX01
003280                            INDEXED BY IX-TBR.                      EX01
003290              10  TBR-ID          PIC X(10).                        EX01
003300              10  TBR-SECUEN      PIC 9(03).                        EX01
003310              10  TBR-IDIOMA      PIC X(01).                        EX01
003320              10  TBR-TEXTO       PIC X(200).                       EX01
003330                                                                    EX01
003340*---- TABLA DE CARACTERISTIQUES (EN MEMORIA, ORDEN DE CARGA) -----  EX01
003350      01  WS-TB-CARACT.                                             EX01
003360          05  WS-TBC-ENTRY OCCURS 30000 TIMES                       EX01
003370                            INDEXED BY IX-TBC.                      EX01
003380              10  TBC-ID          PIC X(10).                        EX01
003390              10  TBC-CATEG       PIC X(04).                        EX01
003400              10  TBC-VALOR       PIC X(04).                        EX01
003410              10  TBC-EXTRA       PIC X(20).                        EX01
003420                                                                    EX01
003430*---- TABLA DE PHOTOS (EN MEMORIA) -------------------------------  EX01
003440      01  WS-TB-FOTO.                                               EX01
003450          05  WS-TBF-ENTRY OCCURS 20000 TIMES                       EX01
003460                            INDEXED BY IX-TBF.                      EX01
003470              10  TBF-ID          PIC X(10).                        EX01
003480              10  TBF-SECUEN      PIC 9(03).                        EX01
003490              10  TBF-URL         PIC X(120).                       EX01
003500              10  TBF-ORIGEN      PIC S9(7) COMP.                   EX01
003510                                                                    EX01
003520*---- TABLA DE UNITES (EN MEMORIA) -------------------------------  EX01
003530      01  WS-TB-UNIDAD.                                             EX01
003540          05  WS-TBU-ENTRY OCCURS 10000 TIMES                       EX01
003550                            INDEXED BY IX-TBU.                      EX01
003560              10  TBU-ID          PIC X(10).                        EX01
003570              10  TBU-SECUEN      PIC 9(03).                        EX01
003580              10  TBU-PIEZAS      PIC X(03).                        EX01
003590              10  TBU-PIEZAS-N REDEFINES TBU-PIEZAS PIC 9(03).      EX01
003600              10  TBU-DORMIT      PIC X(03).                        EX01
003610              10  TBU-DORMIT-N REDEFINES TBU-DORMIT PIC 9(03).      EX01
003620                                                                    EX01
003630*---- TABLA DE PIECES (EN MEMORIA) -------------------------------  EX01
003640      01  WS-TB-PIEZA.                                              EX01
003650          05  WS-TBP-ENTRY OCCURS 10000 TIMES                       EX01
003660                            INDEXED BY IX-TBP.                      EX01
003670              10  TBP-ID          PIC X(10).                        EX01
003680              10  TBP-UNIDAD      PIC 9(03).                        EX01
003690              10  TBP-TIPO        PIC X(04).                        EX01
003700                                                                    EX01
003710*---- TABLA DE ETIQUETAS (TRADUCCION CAT/VAL) - COPY TBETIQUE ----  EX01
003720****************************************************************    EX01
003730* TABLA DE CATEGORIAS DE CARACTERISTICAS (CAR-CATEG)            *   EX01
003740****************************************************************    EX01
003750      01  TB-CAT-DATA.                                              EX01
003760          05  FILLER  PIC X(04)  VALUE 'ALLE'.                      EX01
003770          05  FILLER  PIC X(30)  VALUE 'Allee'.                     EX01
003780          05  FILLER  PIC X(04)  VALUE 'CHAU'.                      EX01
003790          05  FILLER  PIC X(30)  VALUE 'Mode de chauffage'.         EX01
003800          05  FILLER  PIC X(04)  VALUE 'EAU '.                      EX01
003810          05  FILLER  PIC X(30)  VALUE 'Approvisionnement en eau'.  EX01
003820          05  FILLER  PIC X(04)  VALUE 'ENER'.                      EX01
003830          05  FILLER  PIC X(30)  VALUE 'Energie pour chauffage'.    EX01
003840          05  FILLER  PIC X(04)  VALUE 'FENE'.                      EX01
003850          05  FILLER  PIC X(30)  VALUE 'Fenestration'.              EX01
003860          05  FILLER  PIC X(04)  VALUE 'FOND'.                      EX01
003870          05  FILLER  PIC X(30)  VALUE 'Fondation'.                 EX01
003880          05  FILLER  PIC X(04)  VALUE 'PARE'.                      EX01
003890          05  FILLER  PIC X(30)  VALUE 'Revetement exterieur'.      EX01
003900          05  FILLER  PIC X(04)  VALUE 'PROX'.                      EX01
003910          05  FILLER  PIC X(30)  VALUE 'Proximite'.                 EX01
003920          05  FILLER  PIC X(04)  VALUE 'SS  '.                      EX01
003930          05  FILLER  PIC X(30)  VALUE 'Sous-sol'.                  EX01
003940          05  FILLER  PIC X(04)  VALUE 'SYEG'.                      EX01
003950          05  FILLER  PIC X(30)  VALUE 'Systeme degout'.            EX01
003960          05  FILLER  PIC X(04)  VALUE 'TFEN'.                      EX01
003970          05  FILLER  PIC X(30)  VALUE 'Type de fenestration'.      EX01
003980          05  FILLER  PIC X(04)  VALUE 'VUE '.                      EX01
003990          05  FILLER  PIC X(30)  VALUE 'Vue'.                       EX01
004000          05  FILLER  PIC X(04)  VALUE 'ZONG'.                      EX01
004010          05  FILLER  PIC X(30)  VALUE 'Zonage'.                    EX01
004020                                                                    EX01
004030      01  TB-CAT-RED REDEFINES TB-CAT-DATA.                         EX01
004040          05  TB-CAT-ENTRY OCCURS 13 TIMES                          EX01
004050                           ASCENDING KEY IS TB-CAT-COD              EX01
004060                           INDEXED BY IX-CAT.                       EX01
004070              10  TB-CAT-COD      PIC X(04).                        EX01
004080              10  TB-CAT-LAB      PIC X(30).                        EX01
004090                                                                    EX01
004100****************************************************************    EX01
004110* TABLA DE CODIGOS DE VALOR DE CARACTERISTICAS (CAR-VALOR)      *   EX01
004120****************************************************************    EX01
004130      01  TB-VAL-DATA.                                              EX01
004140          05  FILLER  PIC X(04)  VALUE 'AMU '.                      EX01
004150          05  FILLER  PIC X(30)  VALUE 'Municipal'.                 EX01
004160          05  FILLER  PIC X(04)  VALUE 'AU  '.                      EX01
004170          05  FILLER  PIC X(30)  VALUE 'Autre'.                     EX01
004180          05  FILLER  PIC X(04)  VALUE 'AUTO'.                      EX01
004190          05  FILLER  PIC X(30)  VALUE 'Autoroute'.                 EX01
004200          05  FILLER  PIC X(04)  VALUE 'BETO'.                      EX01
004210          05  FILLER  PIC X(30)  VALUE 'Beton'.                     EX01
004220          05  FILLER  PIC X(04)  VALUE 'BOIS'.                      EX01
004230          05  FILLER  PIC X(30)  VALUE 'BOIS'.                      EX01
004240          05  FILLER  PIC X(04)  VALUE 'COUL'.                      EX01
004250          05  FILLER  PIC X(30)  VALUE 'COUL'.                      EX01
004260          05  FILLER  PIC X(04)  VALUE 'EAU '.                      EX01
004270          05  FILLER  PIC X(30)  VALUE 'Vue sur l eau'.             EX01
004280          05  FILLER  PIC X(04)  VALUE 'EGMU'.                      EX01
004290          05  FILLER  PIC X(30)  VALUE 'Egout municipal'.           EX01
004300          05  FILLER  PIC X(04)  VALUE 'ELEC'.                      EX01
004310          05  FILLER  PIC X(30)  VALUE 'Electricite'.               EX01
004320          05  FILLER  PIC X(04)  VALUE 'NPAV'.                      EX01
004330          05  FILLER  PIC X(30)  VALUE 'Non pave'.                  EX01
004340          05  FILLER  PIC X(04)  VALUE 'PCYC'.                      EX01
004350          05  FILLER  PIC X(30)  VALUE 'Piste cyclable'.            EX01
004360          05  FILLER  PIC X(04)  VALUE 'PELC'.                      EX01
004370          05  FILLER  PIC X(30)  VALUE 'Plinthes electriques'.      EX01
004380          05  FILLER  PIC X(04)  VALUE 'PFEN'.                      EX01
004390          05  FILLER  PIC X(30)  VALUE 'PFEN'.                      EX01
004400          05  FILLER  PIC X(04)  VALUE 'PRIM'.                      EX01
004410          05  FILLER  PIC X(30)  VALUE 'Ecole primaire'.            EX01
004420          05  FILLER  PIC X(04)  VALUE 'PVC '.                      EX01
004430          05  FILLER  PIC X(30)  VALUE 'PVC'.                       EX01
004440          05  FILLER  PIC X(04)  VALUE 'RES '.                      EX01
004450          05  FILLER  PIC X(30)  VALUE 'Residentiel'.               EX01
004460          05  FILLER  PIC X(04)  VALUE 'SEC '.                      EX01
004470          05  FILLER  PIC X(30)  VALUE 'Ecole secondaire'.          EX01
004480          05  FILLER  PIC X(04)  VALUE 'TRSP'.                      EX01
004490          05  FILLER  PIC X(30)  VALUE 'Transport en commun'.       EX01
004500          05  FILLER  PIC X(04)  VALUE 'VSAN'.                      EX01
004510          05  FILLER  PIC X(30)  VALUE 'Vide sanitaire'.            EX01
004520                                                                    EX01
004530      01  TB-VAL-RED REDEFINES TB-VAL-DATA.                         EX01
004540          05  TB-VAL-ENTRY OCCURS 19 TIMES                          EX01
004550                           ASCENDING KEY IS TB-VAL-COD              EX01
004560                           INDEXED BY IX-VAL.                       EX01
004570              10  TB-VAL-COD      PIC X(04).                        EX01
004580              10  TB-VAL-LAB      PIC X(30).                        EX01
004590                                                                    EX01
004600*---- ESCRATCH CHICO DE FRAGMENTOS DE DESCRIPCION (POR FICHA) ----  EX01
004610      01  WS-TB-FRAG.                                               EX01
004620          05  WS-FRAG-ENTRY OCCURS 60 TIMES.                        EX01
004630              10  WS-FRAG-SECUEN  PIC 9(03).                        EX01
004640              10  WS-FRAG-TEXTO   PIC X(200).                       EX01
004650                                                                    EX01
004660*---- ESCRATCH CHICO DE ETIQUETAS DE PROXIMIDAD YA VISTAS --------  EX01
004670      01  WS-TB-PROX.                                               EX01
004680          05  WS-PROX-ETQ OCCURS 40 TIMES PIC X(30).                EX01
004690                                                                    EX01
004700*---- ESCRATCH CHICO DE FOTOS SELECCIONADAS (POR FICHA) ----------  EX01
004710      01  WS-TB-FOTO-SEL.                                           EX01
004720          05  WS-FS-ENTRY OCCURS 999 TIMES.                         EX01
004730              10  WS-FS-SECUEN    PIC 9(03).                        EX01
004740              10  WS-FS-ORIGEN    PIC S9(7) COMP.                   EX01
004750              10  WS-FS-URL       PIC X(120).                       EX01
004760                                                                    EX01
004770      01  FILLER        PIC X(26) VALUE                             EX01
004780         '* FINAL  WORKING-STORAGE *'.                              EX01
004790                                                                    EX01
004800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||    EX01
004810      PROCEDURE DIVISION.                                           EX01
004820                                                                    EX01
004830      MAIN-PROGRAM-I.                                               EX01
004840                                                                    EX01
004850          PERFORM 1000-INICIO-I    THRU 1000-INICIO-F               EX01
004860          PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F              EX01
004870                                        UNTIL FS-INSCRIPC-FIN       EX01
004880          PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.               EX01
004890                                                                    EX01
004900      MAIN-PROGRAM-F. GOBACK.                                       EX01
004910                                                                    EX01
004920                                                                    EX01
004930*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS SATELITE ------------  EX01
004940      1000-INICIO-I.                                                EX01
004950                                                                    EX01
004960          IF UPSI-1 ON                                              EX01
004970             SET SW-TRAZA-ACTIVADA TO TRUE                          EX01
004980          ELSE                                                      EX01
004990             SET SW-TRAZA-INACTIVA TO TRUE                          EX01
005000          END-IF                                                    EX01
005010                                                                    EX01
005020          OPEN INPUT  INSCRIPC REMARQ CARACT FOTOS UNIDADES         EX01
005030                      PIEZAS TARJETA                                EX01
005040          OPEN OUTPUT EXTRACTO EXTRAFOTO                            EX01
005050                                                                    EX01
005060          PERFORM 1900-LEER-TARJETA-I  THRU 1900-LEER-TARJETA-F     EX01
005070          PERFORM 1100-CARGAR-REM-I    THRU 1100-CARGAR-REM-F       EX01
005080          PERFORM 1200-CARGAR-CAR-I    THRU 1200-CARGAR-CAR-F       EX01
005090          PERFORM 1300-CARGAR-FOT-I    THRU 1300-CARGAR-FOT-F       EX01
005100          PERFORM 1400-CARGAR-UNI-I    THRU 1400-CARGAR-UNI-F       EX01
005110          PERFORM 1500-CARGAR-PIE-I    THRU 1500-CARGAR-PIE-F       EX01
005120          PERFORM 2100-LEER-INSC-I     THRU 2100-LEER-INSC-F.       EX01
005130                                                                    EX01
005140      1000-INICIO-F. EXIT.                                          EX01
005150                                                                    EX01
005160                                                                    EX01
005170*---- LECTURA DE LA TARJETA DE PARAMETROS (DDPARM) ---------------  EX01
005180      1900-LEER-TARJETA-I.                                          EX01
005190                                                                    EX01
005200          READ TARJETA INTO WS-TARJETA                              EX01
005210          IF FS-TARJETA NOT = '00'                                  EX01
005220             DISPLAY '* AVISO: SIN TARJETA DE PARAMETROS, FS= '     EX01
005230                     FS-TARJETA                                     EX01
005240          END-IF.                                                   EX01
005250                                                                    EX01
005260      1900-LEER-TARJETA-F. EXIT.                                    EX01
005270                                                                    EX01
005280                                                                    EX01
005290*---- CARGA DE REMARQUES EN MEMORIA (ORDEN DEL FEED) -------------  EX01
005300      1100-CARGAR-REM-I.                                            EX01
005310                                                                    EX01
005320          PERFORM 1101-LEER-REM-I THRU 1101-LEER-REM-F              EX01
005330             UNTIL FS-REMARQ = '10'.                                EX01
005340                                                                    EX01
005350      1100-CARGAR-REM-F. EXIT.                                      EX01
005360                                                                    EX01
005370      1101-LEER-REM-I.                                              EX01
005380                                                                    EX01
005390          READ REMARQ INTO REG-REMARQUE                             EX01
005400          IF FS-REMARQ = '00'                                       EX01
005410             ADD 1 TO WS-REM-CANT                                   EX01
005420             MOVE REM-ID     TO TBR-ID (WS-REM-CANT)                EX01
005430             MOVE REM-SECUEN TO TBR-SECUEN (WS-REM-CANT)            EX01
005440             MOVE REM-IDIOMA TO TBR-IDIOMA (WS-REM-CANT)            EX01
005450             MOVE REM-TEXTO  TO TBR-TEXTO (WS-REM-CANT)             EX01
005460          END-IF.                                                   EX01
005470                                                                    EX01
005480      1101-LEER-REM-F. EXIT.                                        EX01
005490                                                                    EX01
005500                                                                    EX01
005510*---- CARGA DE CARACTERISTIQUES EN MEMORIA (ORDEN DEL FEED) ------  EX01
005520      1200-CARGAR-CAR-I.                                            EX01
005530                                                                    EX01
005540          PERFORM 1201-LEER-CAR-I THRU 1201-LEER-CAR-F              EX01
005550             UNTIL FS-CARACT = '10'.                                EX01
005560                                                                    EX01
005570      1200-CARGAR-CAR-F. EXIT.                                      EX01
005580                                                                    EX01
005590      1201-LEER-CAR-I.                                              EX01
005600                                                                    EX01
005610          READ CARACT INTO REG-CARACTERISTICA                       EX01
005620          IF FS-CARACT = '00'                                       EX01
005630             ADD 1 TO WS-CAR-CANT                                   EX01
005640             MOVE CAR-ID     TO TBC-ID (WS-CAR-CANT)                EX01
005650             MOVE CAR-CATEG  TO TBC-CATEG (WS-CAR-CANT)             EX01
005660             MOVE CAR-VALOR  TO TBC-VALOR (WS-CAR-CANT)             EX01
005670             MOVE CAR-EXTRA  TO TBC-EXTRA (WS-CAR-CANT)             EX01
005680          END-IF.                                                   EX01
005690                                                                    EX01
005700      1201-LEER-CAR-F. EXIT.                                        EX01
005710                                                                    EX01
005720                                                                    EX01
005730*---- CARGA DE PHOTOS EN MEMORIA (SECUEN NO NUMERICA = CERO) -----  EX01
005740      1300-CARGAR-FOT-I.                                            EX01
005750                                                                    EX01
005760          PERFORM 1301-LEER-FOT-I THRU 1301-LEER-FOT-F              EX01
005770             UNTIL FS-FOTOS = '10'.                                 EX01
005780                                                                    EX01
005790      1300-CARGAR-FOT-F. EXIT.                                      EX01
005800                                                                    EX01
005810      1301-LEER-FOT-I.                                              EX01
005820                                                                    EX01
005830          READ FOTOS INTO REG-FOTO-FEED                             EX01
005840          IF FS-FOTOS = '00'                                        EX01
005850             ADD 1 TO WS-FOT-CANT                                   EX01
005860             MOVE PHO-ID     TO TBF-ID (WS-FOT-CANT)                EX01
005870             MOVE PHO-URL    TO TBF-URL (WS-FOT-CANT)               EX01
005880             MOVE WS-FOT-CANT TO TBF-ORIGEN (WS-FOT-CANT)           EX01
005890             IF PHO-SECUEN IS CLASE-NUMERICA                        EX01
005900                MOVE PHO-SECUEN TO TBF-SECUEN (WS-FOT-CANT)         EX01
005910             ELSE                                                   EX01
005920                MOVE ZEROS TO TBF-SECUEN (WS-FOT-CANT)              EX01
005930             END-IF                                                 EX01
005940          END-IF.                                                   EX01
005950                                                                    EX01
005960      1301-LEER-FOT-F. EXIT.                                        EX01
005970                                                                    EX01
005980                                                                    EX01
005990*---- CARGA DE UNITES EN MEMORIA ---------------------------------  EX01
006000      1400-CARGAR-UNI-I.                                            EX01
006010                                                                    EX01
006020          PERFORM 1401-LEER-UNI-I THRU 1401-LEER-UNI-F              EX01
006030             UNTIL FS-UNIDADES = '10'.                              EX01
006040                                                                    EX01
006050      1400-CARGAR-UNI-F. EXIT.                                      EX01
006060                                                                    EX01
006070      1401-LEER-UNI-I.                                              EX01
006080                                                                    EX01
006090          READ UNIDADES INTO REG-UNIDAD                             EX01
006100          IF FS-UNIDADES = '00'                                     EX01
006110             ADD 1 TO WS-UNI-CANT                                   EX01
006120             MOVE UNI-ID      TO TBU-ID (WS-UNI-CANT)               EX01
006130             MOVE UNI-SECUEN  TO TBU-SECUEN (WS-UNI-CANT)           EX01
006140             MOVE UNI-PIEZAS  TO TBU-PIEZAS (WS-UNI-CANT)           EX01
006150             MOVE UNI-DORMIT  TO TBU-DORMIT (WS-UNI-CANT)           EX01
006160          END-IF.                                                   EX01
006170                                                                    EX01
006180      1401-LEER-UNI-F. EXIT.                                        EX01
006190                                                                    EX01
006200                                                                    EX01
006210*---- CARGA DE PIECES EN MEMORIA ---------------------------------  EX01
006220      1500-CARGAR-PIE-I.                                            EX01
006230                                                                    EX01
006240          PERFORM 1501-LEER-PIE-I THRU 1501-LEER-PIE-F              EX01
006250             UNTIL FS-PIEZAS = '10'.                                EX01
006260                                                                    EX01
006270      1500-CARGAR-PIE-F. EXIT.                                      EX01
006280                                                                    EX01
006290      1501-LEER-PIE-I.                                              EX01
006300                                                                    EX01
006310          READ PIEZAS INTO REG-PIEZA                                EX01
006320          IF FS-PIEZAS = '00'                                       EX01
006330             ADD 1 TO WS-PIE-CANT                                   EX01
006340             MOVE PIE-ID      TO TBP-ID (WS-PIE-CANT)               EX01
006350             MOVE PIE-UNIDAD  TO TBP-UNIDAD (WS-PIE-CANT)           EX01
006360             MOVE PIE-TIPO    TO TBP-TIPO (WS-PIE-CANT)             EX01
006370          END-IF.                                                   EX01
006380                                                                    EX01
006390      1501-LEER-PIE-F. EXIT.                                        EX01
006400                                                                    EX01
006410                                                                    EX01
006420*---- CUERPO DEL PROCESO: UNA FICHA DE INSCRIPCIONES POR VUELTA --  EX01
006430      2000-PROCESO-I.                                               EX01
006440                                                                    EX01
006450          IF INS-ID NOT = SPACES                                    EX01
006460             PERFORM 2300-ARMAR-NORM-I    THRU 2300-ARMAR-NORM-F    EX01
006470             PERFORM 3000-ESCRIBIR-EXT-I  THRU 3000-ESCRIBIR-EXT-F  EX01
006480             ADD 1 TO WS-FICHAS-CANT                                EX01
006490          ELSE                                                      EX01
006500             ADD 1 TO WS-DESCARTADAS-CANT                           EX01
006510          END-IF                                                    EX01
006520                                                                    EX01
006530          PERFORM 2100-LEER-INSC-I THRU 2100-LEER-INSC-F.           EX01
006540                                                                    EX01
006550      2000-PROCESO-F. EXIT.                                         EX01
006560                                                                    EX01
006570                                                                    EX01
006580*---- LECTURA DE INSCRIPTIONS ------------------------------------  EX01
006590      2100-LEER-INSC-I.                                             EX01
006600                                                                    EX01
006610          READ INSCRIPC INTO REG-INSCRIPCION                        EX01
006620          EVALUATE FS-INSCRIPC                                      EX01
006630             WHEN '00'                                              EX01
006640                CONTINUE                                            EX01
006650             WHEN '10'                                              EX01
006660                CONTINUE                                            EX01
006670             WHEN OTHER                                             EX01
006680                DISPLAY '* ERROR EN LECTURA INSCRIPC = '            EX01
006690                   FS-INSCRIPC                                      EX01
006700                MOVE 9999 TO RETURN-CODE                            EX01
006710                SET FS-INSCRIPC-FIN TO TRUE                         EX01
006720          END-EVALUATE.                                             EX01
006730                                                                    EX01
006740      2100-LEER-INSC-F. EXIT.                                       EX01
006750                                                                    EX01
006760                                                                    EX01
006770*---- ARMADO DEL RENGLON NORMALIZADO DE LA FICHA ACTUAL ----------  EX01
006780      2300-ARMAR-NORM-I.                                            EX01
006790                                                                    EX01
006800          INITIALIZE REG-LISTADO-NORM                               EX01
006810          MOVE INS-ID TO LSN-ID                                     EX01
006820          PERFORM 2410-DERIVAR-PRECIO-I    THRU                     EX01
006830             2410-DERIVAR-PRECIO-F                                  EX01
006840          PERFORM 2420-DERIVAR-DOMIC-I     THRU                     EX01
006850             2420-DERIVAR-DOMIC-F                                   EX01
006860          PERFORM 2430-DERIVAR-ANIO-I      THRU                     EX01
006870             2430-DERIVAR-ANIO-F                                    EX01
006880          PERFORM 2500-DERIVAR-DESCRIP-I   THRU                     EX01
006890             2500-DERIVAR-DESCRIP-F                                 EX01
006900          PERFORM 2600-DERIVAR-PROXIM-I    THRU                     EX01
006910             2600-DERIVAR-PROXIM-F                                  EX01
006920          PERFORM 2630-DERIVAR-CARACT-I    THRU                     EX01
006930             2630-DERIVAR-CARACT-F                                  EX01
006940          PERFORM 2700-DERIVAR-UNIDAD-I    THRU                     EX01
006950             2700-DERIVAR-UNIDAD-F                                  EX01
006960          PERFORM 2800-DERIVAR-BANIOS-I    THRU                     EX01
006970             2800-DERIVAR-BANIOS-F                                  EX01
006980          PERFORM 2900-ARMAR-FOTOS-I       THRU                     EX01
006990             2900-ARMAR-FOTOS-F.                                    EX01
007000                                                                    EX01
007010      2300-ARMAR-NORM-F. EXIT.                                      EX01
007020                                                                    EX01
007030                                                                    EX01
007040*---- PRECIO: VALIDO SOLO SI TODO NUMERICO, SINO DESCONOCIDO -----  EX01
007050      2410-DERIVAR-PRECIO-I.                                        EX01
007060                                                                    EX01
007070          MOVE ZEROS TO LSN-PRECIO                                  EX01
007080          IF INS-PRECIO IS CLASE-NUMERICA                           EX01
007090             MOVE INS-PRECIO-N TO LSN-PRECIO                        EX01
007100          END-IF.                                                   EX01
007110                                                                    EX01
007120      2410-DERIVAR-PRECIO-F. EXIT.                                  EX01
007130                                                                    EX01
007140                                                                    EX01
007150*---- DOMICILIO: CIVICO + CALLE + POSTAL, PARTES BLANCAS OMITIDAS   EX01
007160      2420-DERIVAR-DOMIC-I.                                         EX01
007170                                                                    EX01
007180          MOVE SPACES TO LSN-DOMICILIO                              EX01
007190          MOVE 1      TO WS-DOM-PUNTERO                             EX01
007200          SET DOM-SIN-PREVIA TO TRUE                                EX01
007210                                                                    EX01
007220          IF INS-CIVICO NOT = SPACES                                EX01
007230             MOVE INS-CIVICO   TO WS-UTIL-TEXTO                     EX01
007240             MOVE 10           TO WS-UTIL-MAXLEN                    EX01
007250             PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F       EX01
007260                VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1     EX01
007270                UNTIL WS-UTIL-LARGO = 0 OR                          EX01
007280                      WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE   EX01
007290             STRING WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY    EX01
007300                SIZE                                                EX01
007310                INTO LSN-DOMICILIO WITH POINTER WS-DOM-PUNTERO      EX01
007320             SET DOM-HAY-PREVIA TO TRUE                             EX01
007330          END-IF                                                    EX01
007340                                                                    EX01
007350          IF INS-CALLE NOT = SPACES                                 EX01
007360             IF DOM-HAY-PREVIA                                      EX01
007370                STRING ', ' DELIMITED BY SIZE                       EX01
007380                   INTO LSN-DOMICILIO WITH POINTER WS-DOM-PUNTERO   EX01
007390             END-IF                                                 EX01
007400             MOVE INS-CALLE    TO WS-UTIL-TEXTO                     EX01
007410             MOVE 30           TO WS-UTIL-MAXLEN                    EX01
007420             PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F       EX01
007430                VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1     EX01
007440                UNTIL WS-UTIL-LARGO = 0 OR                          EX01
007450                      WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE   EX01
007460             STRING WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY    EX01
007470                SIZE                                                EX01
007480                INTO LSN-DOMICILIO WITH POINTER WS-DOM-PUNTERO      EX01
007490             SET DOM-HAY-PREVIA TO TRUE                             EX01
007500          END-IF                                                    EX01
007510                                                                    EX01
007520          IF INS-POSTAL NOT = SPACES                                EX01
007530             IF DOM-HAY-PREVIA                                      EX01
007540                STRING ', ' DELIMITED BY SIZE                       EX01
007550                   INTO LSN-DOMICILIO WITH POINTER WS-DOM-PUNTERO   EX01
007560             END-IF                                                 EX01
007570             MOVE INS-POSTAL   TO WS-UTIL-TEXTO                     EX01
007580             MOVE 7            TO WS-UTIL-MAXLEN                    EX01
007590             PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F       EX01
007600                VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1     EX01
007610                UNTIL WS-UTIL-LARGO = 0 OR                          EX01
007620                      WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE   EX01
007630             STRING WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY    EX01
007640                SIZE                                                EX01
007650                INTO LSN-DOMICILIO WITH POINTER WS-DOM-PUNTERO      EX01
007660             SET DOM-HAY-PREVIA TO TRUE                             EX01
007670          END-IF.                                                   EX01
007680                                                                    EX01
007690      2420-DERIVAR-DOMIC-F. EXIT.                                   EX01
007700                                                                    EX01
007710                                                                    EX01
007720*---- UTILITARIO: LARGO UTIL DE WS-UTIL-TEXTO (RECORTE DE BLANCOS)  EX01
007730*    TK-6105 (LFV, 2019): SE CORRIGIO EL LIMITE INFERIOR DEL LOOP   EX01
007740      2400-CALC-LARGO-I.                                            LV01
007750                                                                    LV01
007760          CONTINUE.                                                 LV01
007770                                                                    LV01
007780      2400-CALC-LARGO-F. EXIT.                                      LV01
007790                                                                    EX01
007800                                                                    EX01
007810*---- ANIO DE CONSTRUCCION: 4 DIGITOS ENTRE 1800 Y 2035 ----------  EX01
007820      2430-DERIVAR-ANIO-I.                                          EX01
007830                                                                    EX01
007840          MOVE ZEROS TO LSN-ANIO                                    EX01
007850          IF INS-ANIO IS CLASE-NUMERICA                             EX01
007860             IF INS-ANIO-N >= 1800 AND INS-ANIO-N <= 2035           EX01
007870                MOVE INS-ANIO-N TO LSN-ANIO                         EX01
007880             END-IF                                                 EX01
007890          END-IF.                                                   EX01
007900                                                                    EX01
007910      2430-DERIVAR-ANIO-F. EXIT.                                    EX01
007920                                                                    EX01
007930                                                                    EX01
007940*---- DESCRIPCION: FRAGMENTOS 'F' EN ORDEN DE SECUENCIA ----------  EX01
007950      2500-DERIVAR-DESCRIP-I.                                       EX01
007960                                                                    EX01
007970          MOVE SPACES TO LSN-DESCRIPCION                            EX01
007980          MOVE ZERO   TO WS-FRAG-CANT                               EX01
007990          MOVE 1      TO WS-DES-PUNTERO                             EX01
008000          MOVE 'N'    TO WS-DES-FLAG                                EX01
008010                                                                    EX01
008020          PERFORM 2501-COLECTAR-FRAG-I THRU 2501-COLECTAR-FRAG-F    EX01
008030             VARYING IX-REM FROM 1 BY 1 UNTIL IX-REM > WS-REM-CANT  EX01
008040                                                                    EX01
008050          IF WS-FRAG-CANT > 0                                       EX01
008060             PERFORM 2502-ORDENAR-FRAG-I THRU 2502-ORDENAR-FRAG-F   EX01
008070             PERFORM 2503-UNIR-FRAG-I THRU 2503-UNIR-FRAG-F         EX01
008080                VARYING WS-FRAG-IX FROM 1 BY 1                      EX01
008090                UNTIL WS-FRAG-IX > WS-FRAG-CANT                     EX01
008100          END-IF.                                                   EX01
008110                                                                    EX01
008120      2500-DERIVAR-DESCRIP-F. EXIT.                                 EX01
008130                                                                    EX01
008140      2501-COLECTAR-FRAG-I.                                         EX01
008150                                                                    EX01
008160          IF TBR-ID (IX-REM) = LSN-ID AND TBR-IDIOMA (IX-REM) =     EX01
008170             'F'                                                    EX01
008180             AND WS-FRAG-CANT < 60                                  EX01
008190             ADD 1 TO WS-FRAG-CANT                                  EX01
008200             MOVE TBR-SECUEN (IX-REM) TO WS-FRAG-SECUEN             EX01
008210                (WS-FRAG-CANT)                                      EX01
008220             MOVE TBR-TEXTO (IX-REM)  TO WS-FRAG-TEXTO              EX01
008230                (WS-FRAG-CANT)                                      EX01
008240          END-IF.                                                   EX01
008250                                                                    EX01
008260      2501-COLECTAR-FRAG-F. EXIT.                                   EX01
008270                                                                    EX01
008280*---- ORDENAMIENTO POR BURBUJA DE LOS FRAGMENTOS (TABLA CHICA) ---  EX01
008290      2502-ORDENAR-FRAG-I.                                          EX01
008300                                                                    EX01
008310          PERFORM 2504-PASADA-FRAG-I THRU 2504-PASADA-FRAG-F        EX01
008320             VARYING WS-FRAG-IX FROM 1 BY 1                         EX01
008330             UNTIL WS-FRAG-IX >= WS-FRAG-CANT.                      EX01
008340                                                                    EX01
008350      2502-ORDENAR-FRAG-F. EXIT.                                    EX01
008360                                                                    EX01
008370      2504-PASADA-FRAG-I.                                           EX01
008380                                                                    EX01
008390          PERFORM 2505-COMPARAR-FRAG-I THRU 2505-COMPARAR-FRAG-F    EX01
008400             VARYING WS-FRAG-J FROM 1 BY 1                          EX01
008410             UNTIL WS-FRAG-J > WS-FRAG-CANT - WS-FRAG-IX.           EX01
008420                                                                    EX01
008430      2504-PASADA-FRAG-F. EXIT.                                     EX01
008440                                                                    EX01
008450      2505-COMPARAR-FRAG-I.                                         EX01
008460                                                                    EX01
008470          IF WS-FRAG-SECUEN (WS-FRAG-J) > WS-FRAG-SECUEN            EX01
008480             (WS-FRAG-J + 1)                                        EX01
008490             MOVE WS-FRAG-ENTRY (WS-FRAG-J)     TO                  EX01
008500                WS-FRAG-ENTRY-AUX                                   EX01
008510             MOVE WS-FRAG-ENTRY (WS-FRAG-J + 1) TO WS-FRAG-ENTRY    EX01
008520                (WS-FRAG-J)                                         EX01
008530             MOVE WS-FRAG-ENTRY-AUX             TO WS-FRAG-ENTRY    EX01
008540                (WS-FRAG-J + 1)                                     EX01
008550          END-IF.                                                   EX01
008560                                                                    EX01
008570      2505-COMPARAR-FRAG-F. EXIT.                                   EX01
008580                                                                    EX01
008590*---- UNION DE LOS FRAGMENTOS CON UN ESPACIO, SIN MARCAS <BR> ----  EX01
008600      2503-UNIR-FRAG-I.                                             EX01
008610                                                                    EX01
008620          MOVE WS-FRAG-TEXTO (WS-FRAG-IX) TO WS-UTIL-TEXTO          EX01
008630          INSPECT WS-UTIL-TEXTO REPLACING ALL '<br/>' BY '     '    EX01
008640          INSPECT WS-UTIL-TEXTO REPLACING ALL '<BR/>' BY '     '    EX01
008650          INSPECT WS-UTIL-TEXTO REPLACING ALL '<br>'  BY '    '     EX01
008660          INSPECT WS-UTIL-TEXTO REPLACING ALL '<BR>'  BY '    '     EX01
008670          MOVE 200 TO WS-UTIL-MAXLEN                                EX01
008680          PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F          EX01
008690             VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1        EX01
008700             UNTIL WS-UTIL-LARGO = 0 OR                             EX01
008710                   WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE      EX01
008720                                                                    EX01
008730          IF WS-UTIL-LARGO > 0                                      EX01
008740             IF DES-HAY-PREVIO                                      EX01
008750                STRING ' ' DELIMITED BY SIZE                        EX01
008760                   INTO LSN-DESCRIPCION WITH POINTER                EX01
008770                      WS-DES-PUNTERO                                EX01
008780             END-IF                                                 EX01
008790             STRING WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY    EX01
008800                SIZE                                                EX01
008810                INTO LSN-DESCRIPCION WITH POINTER WS-DES-PUNTERO    EX01
008820             SET DES-HAY-PREVIO TO TRUE                             EX01
008830          END-IF.                                                   EX01
008840                                                                    EX01
008850      2503-UNIR-FRAG-F. EXIT.                                       EX01
008860                                                                    EX01
008870                                                                    EX01
008880*---- PROXIMIDADES: ETIQUETAS DE VALOR DE CAR-CATEG = 'PROX' -----  EX01
008890      2600-DERIVAR-PROXIM-I.                                        EX01
008900                                                                    EX01
008910          MOVE SPACES TO LSN-PROXIMIDAD                             EX01
008920          MOVE 1      TO WS-PRX-PUNTERO                             EX01
008930          MOVE ZERO   TO WS-PROX-CANT                               EX01
008940          MOVE 'N' TO WS-PRX-FLAG                                   EX01
008950                                                                    EX01
008960          PERFORM 2601-COLECTAR-PROX-I THRU 2601-COLECTAR-PROX-F    EX01
008970             VARYING IX-CAR FROM 1 BY 1 UNTIL IX-CAR >              EX01
008980                WS-CAR-CANT.                                        EX01
008990                                                                    EX01
009000      2600-DERIVAR-PROXIM-F. EXIT.                                  EX01
009010                                                                    EX01
009020      2601-COLECTAR-PROX-I.                                         EX01
009030                                                                    EX01
009040          IF TBC-ID (IX-CAR) = LSN-ID AND TBC-CATEG (IX-CAR) =      EX01
009050             'PROX'                                                 EX01
009060             PERFORM 2650-TRADUCIR-VAL-I THRU 2650-TRADUCIR-VAL-F   EX01
009070             PERFORM 2602-AGREGAR-PROX-I THRU 2602-AGREGAR-PROX-F   EX01
009080          END-IF.                                                   EX01
009090                                                                    EX01
009100      2601-COLECTAR-PROX-F. EXIT.                                   EX01
009110                                                                    EX01
009120*---- DESCARTA REPETIDOS (PRIMERA APARICION GANA EL ORDEN) -------  EX01
009130      2602-AGREGAR-PROX-I.                                          EX01
009140                                                                    EX01
009150          MOVE 'N' TO WS-PROX-DUP-FLAG                              EX01
009160                                                                    EX01
009170          PERFORM 2603-BUSCAR-PROX-I THRU 2603-BUSCAR-PROX-F        EX01
009180             VARYING WS-PROX-IX FROM 1 BY 1                         EX01
009190             UNTIL WS-PROX-IX > WS-PROX-CANT OR PROX-YA-VISTA       EX01
009200                                                                    EX01
009210          IF NOT PROX-YA-VISTA AND WS-PROX-CANT < 40                EX01
009220             ADD 1 TO WS-PROX-CANT                                  EX01
009230             MOVE WS-ETQ-VAL TO WS-PROX-ETQ (WS-PROX-CANT)          EX01
009240             IF PRX-HAY-PREVIA                                      EX01
009250                STRING ', ' DELIMITED BY SIZE                       EX01
009260                   INTO LSN-PROXIMIDAD WITH POINTER WS-PRX-PUNTERO  EX01
009270             END-IF                                                 EX01
009280             MOVE WS-ETQ-VAL TO WS-UTIL-TEXTO                       EX01
009290             MOVE 30 TO WS-UTIL-MAXLEN                              EX01
009300             PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F       EX01
009310                VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1     EX01
009320                UNTIL WS-UTIL-LARGO = 0 OR                          EX01
009330                      WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE   EX01
009340             STRING WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY    EX01
009350                SIZE                                                EX01
009360                INTO LSN-PROXIMIDAD WITH POINTER WS-PRX-PUNTERO     EX01
009370             SET PRX-HAY-PREVIA TO TRUE                             EX01
009380          END-IF.                                                   EX01
009390                                                                    EX01
009400      2602-AGREGAR-PROX-F. EXIT.                                    EX01
009410                                                                    EX01
009420      2603-BUSCAR-PROX-I.                                           EX01
009430                                                                    EX01
009440          IF WS-PROX-ETQ (WS-PROX-IX) = WS-ETQ-VAL                  EX01
009450             SET PROX-YA-VISTA TO TRUE                              EX01
009460          END-IF.                                                   EX01
009470                                                                    EX01
009480      2603-BUSCAR-PROX-F. EXIT.                                     EX01
009490                                                                    EX01
009500                                                                    EX01
009510*---- TRADUCCION DE CODIGO DE VALOR POR TABLA TB-VAL -------------  EX01
009520      2650-TRADUCIR-VAL-I.                                          EX01
009530                                                                    EX01
009540          MOVE TBC-VALOR (IX-CAR) TO WS-ETQ-VAL                     EX01
009550          SEARCH ALL TB-VAL-ENTRY                                   EX01
009560             AT END                                                 EX01
009570                CONTINUE                                            EX01
009580             WHEN TB-VAL-COD (IX-VAL) = TBC-VALOR (IX-CAR)          EX01
009590                MOVE TB-VAL-LAB (IX-VAL) TO WS-ETQ-VAL              EX01
009600          END-SEARCH.                                               EX01
009610                                                                    EX01
009620      2650-TRADUCIR-VAL-F. EXIT.                                    EX01
009630                                                                    EX01
009640                                                                    EX01
009650*---- TRADUCCION DE CODIGO DE CATEGORIA POR TABLA TB-CAT ---------  EX01
009660      2640-TRADUCIR-CAT-I.                                          EX01
009670                                                                    EX01
009680          MOVE TBC-CATEG (IX-CAR) TO WS-ETQ-CAT                     EX01
009690          SEARCH ALL TB-CAT-ENTRY                                   EX01
009700             AT END                                                 EX01
009710                CONTINUE                                            EX01
009720             WHEN TB-CAT-COD (IX-CAT) = TBC-CATEG (IX-CAR)          EX01
009730                MOVE TB-CAT-LAB (IX-CAT) TO WS-ETQ-CAT              EX01
009740          END-SEARCH.                                               EX01
009750                                                                    EX01
009760      2640-TRADUCIR-CAT-F. EXIT.                                    EX01
009770                                                                    EX01
009780                                                                    EX01
009790*---- CARACTERISTICAS: "CATEGORIA: VALOR (EXTRA)", ORDEN DE ENTR.   EX01
009800      2630-DERIVAR-CARACT-I.                                        EX01
009810                                                                    EX01
009820          MOVE SPACES TO LSN-CARACTERIST                            EX01
009830          MOVE 1      TO WS-CXT-PUNTERO                             EX01
009840          MOVE 'N' TO WS-CXT-FLAG                                   EX01
009850                                                                    EX01
009860          PERFORM 2631-COLECTAR-CARACT-I THRU                       EX01
009870             2631-COLECTAR-CARACT-F                                 EX01
009880             VARYING IX-CAR FROM 1 BY 1 UNTIL IX-CAR >              EX01
009890                WS-CAR-CANT.                                        EX01
009900                                                                    EX01
009910      2630-DERIVAR-CARACT-F. EXIT.                                  EX01
009920                                                                    EX01
009930      2631-COLECTAR-CARACT-I.                                       EX01
009940                                                                    EX01
009950          IF TBC-ID (IX-CAR) = LSN-ID AND TBC-CATEG (IX-CAR) NOT =  EX01
009960             'PROX'                                                 EX01
009970             PERFORM 2640-TRADUCIR-CAT-I THRU 2640-TRADUCIR-CAT-F   EX01
009980             PERFORM 2650-TRADUCIR-VAL-I THRU 2650-TRADUCIR-VAL-F   EX01
009990             PERFORM 2632-FORMATEAR-CARACT-I THRU                   EX01
010000                2632-FORMATEAR-CARACT-F                             EX01
010010          END-IF.                                                   EX01
010020                                                                    EX01
010030      2631-COLECTAR-CARACT-F. EXIT.                                 EX01
010040                                                                    EX01
010050      2632-FORMATEAR-CARACT-I.                                      EX01
010060                                                                    EX01
010070          IF CXT-HAY-PREVIA                                         EX01
010080             STRING ', ' DELIMITED BY SIZE                          EX01
010090                INTO LSN-CARACTERIST WITH POINTER WS-CXT-PUNTERO    EX01
010100          END-IF                                                    EX01
010110                                                                    EX01
010120          MOVE WS-ETQ-CAT TO WS-UTIL-TEXTO                          EX01
010130          MOVE 30 TO WS-UTIL-MAXLEN                                 EX01
010140          PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F          EX01
010150             VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1        EX01
010160             UNTIL WS-UTIL-LARGO = 0 OR                             EX01
010170                   WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE      EX01
010180          STRING WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY SIZE  EX01
010190                 ': ' DELIMITED BY SIZE                             EX01
010200             INTO LSN-CARACTERIST WITH POINTER WS-CXT-PUNTERO       EX01
010210                                                                    EX01
010220          MOVE WS-ETQ-VAL TO WS-UTIL-TEXTO                          EX01
010230          MOVE 30 TO WS-UTIL-MAXLEN                                 EX01
010240          PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F          EX01
010250             VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1        EX01
010260             UNTIL WS-UTIL-LARGO = 0 OR                             EX01
010270                   WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE      EX01
010280          STRING WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY SIZE  EX01
010290             INTO LSN-CARACTERIST WITH POINTER WS-CXT-PUNTERO       EX01
010300                                                                    EX01
010310          IF TBC-EXTRA (IX-CAR) NOT = SPACES                        EX01
010320             MOVE TBC-EXTRA (IX-CAR) TO WS-UTIL-TEXTO               EX01
010330             MOVE 20 TO WS-UTIL-MAXLEN                              EX01
010340             PERFORM 2400-CALC-LARGO-I THRU 2400-CALC-LARGO-F       EX01
010350                VARYING WS-UTIL-LARGO FROM WS-UTIL-MAXLEN BY -1     EX01
010360                UNTIL WS-UTIL-LARGO = 0 OR                          EX01
010370                      WS-UTIL-TEXTO (WS-UTIL-LARGO:1) NOT = SPACE   EX01
010380             STRING ' (' DELIMITED BY SIZE                          EX01
010390                    WS-UTIL-TEXTO (1:WS-UTIL-LARGO) DELIMITED BY    EX01
010400                       SIZE                                         EX01
010410                    ')' DELIMITED BY SIZE                           EX01
010420                INTO LSN-CARACTERIST WITH POINTER WS-CXT-PUNTERO    EX01
010430          END-IF                                                    EX01
010440                                                                    EX01
010450          SET CXT-HAY-PREVIA TO TRUE.                               EX01
010460                                                                    EX01
010470      2632-FORMATEAR-CARACT-F. EXIT.                                EX01
010480                                                                    EX01
010490                                                                    EX01
010500*---- UNIDAD PRINCIPAL (UNI-SECUEN = 1): HABITACIONES/DORMIT. ----  EX01
010510      2700-DERIVAR-UNIDAD-I.                                        EX01
010520                                                                    EX01
010530          MOVE ZEROS TO LSN-PIEZAS LSN-DORMIT                       EX01
010540          MOVE 'N' TO WS-UNI-FLAG                                   EX01
010550                                                                    EX01
010560          PERFORM 2701-BUSCAR-UNI-I THRU 2701-BUSCAR-UNI-F          EX01
010570             VARYING IX-UNI FROM 1 BY 1                             EX01
010580             UNTIL IX-UNI > WS-UNI-CANT OR UNI-PPAL-HALLADA.        EX01
010590                                                                    EX01
010600      2700-DERIVAR-UNIDAD-F. EXIT.                                  EX01
010610                                                                    EX01
010620      2701-BUSCAR-UNI-I.                                            EX01
010630                                                                    EX01
010640          IF TBU-ID (IX-UNI) = LSN-ID AND TBU-SECUEN (IX-UNI) = 1   EX01
010650             SET UNI-PPAL-HALLADA TO TRUE                           EX01
010660             IF TBU-PIEZAS (IX-UNI) IS CLASE-NUMERICA               EX01
010670                MOVE TBU-PIEZAS-N (IX-UNI) TO LSN-PIEZAS            EX01
010680             END-IF                                                 EX01
010690             IF TBU-DORMIT (IX-UNI) IS CLASE-NUMERICA               EX01
010700                MOVE TBU-DORMIT-N (IX-UNI) TO LSN-DORMIT            EX01
010710             END-IF                                                 EX01
010720          END-IF.                                                   EX01
010730                                                                    EX01
010740      2701-BUSCAR-UNI-F. EXIT.                                      EX01
010750                                                                    EX01
010760                                                                    EX01
010770*---- BANIOS: CUENTA DE PIECES TIPO 'SDB' EN LA UNIDAD 1 ---------  EX01
010780      2800-DERIVAR-BANIOS-I.                                        EX01
010790                                                                    EX01
010800          MOVE ZEROS TO LSN-BANIOS                                  EX01
010810                                                                    EX01
010820          PERFORM 2801-CONTAR-BANIOS-I THRU 2801-CONTAR-BANIOS-F    EX01
010830             VARYING IX-PIE FROM 1 BY 1 UNTIL IX-PIE >              EX01
010840                WS-PIE-CANT.                                        EX01
010850                                                                    EX01
010860      2800-DERIVAR-BANIOS-F. EXIT.                                  EX01
010870                                                                    EX01
010880      2801-CONTAR-BANIOS-I.                                         EX01
010890                                                                    EX01
010900          IF TBP-ID (IX-PIE) = LSN-ID AND TBP-UNIDAD (IX-PIE) = 1   EX01
010910             AND TBP-TIPO (IX-PIE) = 'SDB'                          EX01
010920             ADD 1 TO LSN-BANIOS                                    EX01
010930          END-IF.                                                   EX01
010940                                                                    EX01
010950      2801-CONTAR-BANIOS-F. EXIT.                                   EX01
010960                                                                    EX01
010970                                                                    EX01
010980*---- FOTOS: URL 'HTTP', ORDEN ESTABLE, RESECUENCIADO 1..N -------  EX01
010990*    TK-5510 (DNS, 2003): SE ACEPTA 'http' EN MINUSCULA TAMBIEN     EX01
011000      2900-ARMAR-FOTOS-I.                                           EX01
011010                                                                    EX01
011020          MOVE ZERO TO WS-FOTO-SEL-CANT LSN-FOTO-CANT               EX01
011030                                                                    EX01
011040          PERFORM 2901-COLECTAR-FOTO-I THRU 2901-COLECTAR-FOTO-F    EX01
011050             VARYING IX-FOT FROM 1 BY 1 UNTIL IX-FOT > WS-FOT-CANT  EX01
011060                                                                    EX01
011070          IF WS-FOTO-SEL-CANT > 0                                   EX01
011080             PERFORM 2902-ORDENAR-FOTO-I THRU 2902-ORDENAR-FOTO-F   EX01
011090             MOVE WS-FOTO-SEL-CANT TO LSN-FOTO-CANT                 EX01
011100             PERFORM 2903-GRABAR-FOTO-I THRU 2903-GRABAR-FOTO-F     EX01
011110                VARYING WS-FOTO-IX FROM 1 BY 1                      EX01
011120                UNTIL WS-FOTO-IX > WS-FOTO-SEL-CANT                 EX01
011130          END-IF.                                                   EX01
011140                                                                    EX01
011150      2900-ARMAR-FOTOS-F. EXIT.                                     EX01
011160                                                                    EX01
011170      2901-COLECTAR-FOTO-I.                                         DN01
011180                                                                    DN01
011190          IF TBF-ID (IX-FOT) = LSN-ID AND WS-FOTO-SEL-CANT < 999    DN01
011200             AND (TBF-URL (IX-FOT) (1:4) = 'http'                   DN01
011210                  OR TBF-URL (IX-FOT) (1:4) = 'HTTP')               DN01
011220             ADD 1 TO WS-FOTO-SEL-CANT                              DN01
011230             MOVE TBF-SECUEN (IX-FOT) TO WS-FS-SECUEN               DN01
011240                (WS-FOTO-SEL-CANT)                                  DN01
011250             MOVE TBF-ORIGEN (IX-FOT) TO WS-FS-ORIGEN               DN01
011260                (WS-FOTO-SEL-CANT)                                  DN01
011270             MOVE TBF-URL    (IX-FOT) TO WS-FS-URL                  DN01
011280                (WS-FOTO-SEL-CANT)                                  DN01
011290          END-IF.                                                   DN01
011300                                                                    DN01
011310      2901-COLECTAR-FOTO-F. EXIT.                                   DN01
011320                                                                    EX01
011330*---- ORDENAMIENTO ESTABLE POR BURBUJA (SECUEN, ORIGEN) ----------  EX01
011340      2902-ORDENAR-FOTO-I.                                          EX01
011350                                                                    EX01
011360          PERFORM 2906-PASADA-FOTO-I THRU 2906-PASADA-FOTO-F        EX01
011370             VARYING WS-FOTO-IX FROM 1 BY 1                         EX01
011380             UNTIL WS-FOTO-IX >= WS-FOTO-SEL-CANT.                  EX01
011390                                                                    EX01
011400      2902-ORDENAR-FOTO-F. EXIT.                                    EX01
011410                                                                    EX01
011420      2906-PASADA-FOTO-I.                                           EX01
011430                                                                    EX01
011440          PERFORM 2907-COMPARAR-FOTO-I THRU 2907-COMPARAR-FOTO-F    EX01
011450             VARYING WS-FOTO-J FROM 1 BY 1                          EX01
011460             UNTIL WS-FOTO-J > WS-FOTO-SEL-CANT - WS-FOTO-IX.       EX01
011470                                                                    EX01
011480      2906-PASADA-FOTO-F. EXIT.                                     EX01
011490                                                                    EX01
011500      2907-COMPARAR-FOTO-I.                                         EX01
011510                                                                    EX01
011520          IF WS-FS-SECUEN (WS-FOTO-J) > WS-FS-SECUEN (WS-FOTO-J +   EX01
011530             1)                                                     EX01
011540             OR (WS-FS-SECUEN (WS-FOTO-J) = WS-FS-SECUEN            EX01
011550                (WS-FOTO-J + 1)                                     EX01
011560                 AND WS-FS-ORIGEN (WS-FOTO-J) > WS-FS-ORIGEN        EX01
011570                    (WS-FOTO-J + 1))                                EX01
011580             MOVE WS-FS-ENTRY (WS-FOTO-J)     TO WS-FS-ENTRY-AUX    EX01
011590             MOVE WS-FS-ENTRY (WS-FOTO-J + 1) TO WS-FS-ENTRY        EX01
011600                (WS-FOTO-J)                                         EX01
011610             MOVE WS-FS-ENTRY-AUX             TO WS-FS-ENTRY        EX01
011620                (WS-FOTO-J + 1)                                     EX01
011630          END-IF.                                                   EX01
011640                                                                    EX01
011650      2907-COMPARAR-FOTO-F. EXIT.                                   EX01
011660                                                                    EX01
011670*---- GRABACION DE LA FOTO NORMALIZADA, RESECUENCIADA 1..N -------  EX01
011680      2903-GRABAR-FOTO-I.                                           EX01
011690                                                                    EX01
011700          MOVE LSN-ID     TO FON-ID                                 EX01
011710          MOVE WS-FOTO-IX TO FON-SECUEN                             EX01
011720          MOVE WS-FS-URL (WS-FOTO-IX) TO FON-URL                    EX01
011730          WRITE REG-EXTRAFOTO-FD FROM REG-FOTO-NORM                 EX01
011740          IF FS-EXTRAFOTO NOT = '00'                                EX01
011750             DISPLAY '* ERROR EN GRABAR EXTRAFOTO = ' FS-EXTRAFOTO  EX01
011760             MOVE 9999 TO RETURN-CODE                               EX01
011770          END-IF.                                                   EX01
011780                                                                    EX01
011790      2903-GRABAR-FOTO-F. EXIT.                                     EX01
011800                                                                    EX01
011810                                                                    EX01
011820*---- GRABACION DEL RENGLON NORMALIZADO EN EL EXTRACTO -----------  EX01
011830      3000-ESCRIBIR-EXT-I.                                          EX01
011840                                                                    EX01
011850          WRITE REG-EXTRACTO-FD FROM REG-LISTADO-NORM               EX01
011860          IF FS-EXTRACTO NOT = '00'                                 EX01
011870             DISPLAY '* ERROR EN GRABAR EXTRACTO = ' FS-EXTRACTO    EX01
011880             MOVE 9999 TO RETURN-CODE                               EX01
011890          END-IF.                                                   EX01
011900                                                                    EX01
011910      3000-ESCRIBIR-EXT-F. EXIT.                                    EX01
011920                                                                    EX01
011930                                                                    EX01
011940*---- CIERRE Y TOTALES -------------------------------------------  EX01
011950      9999-FINAL-I.                                                 EX01
011960                                                                    EX01
011970          CLOSE INSCRIPC REMARQ CARACT FOTOS UNIDADES PIEZAS        EX01
011980                TARJETA EXTRACTO EXTRAFOTO                          EX01
011990                                                                    EX01
012000          DISPLAY '=============================================='  EX01
012010          DISPLAY                                                   EX01
012020             ' MOTOR DE EXTRACCION INMOBILIARIA - PGMEXINM   '      EX01
012030          DISPLAY ' FICHAS PROCESADAS:   ' WS-FICHAS-CANT           EX01
012040          DISPLAY ' FICHAS DESCARTADAS:  ' WS-DESCARTADAS-CANT      EX01
012050                  ' (ID EN BLANCO)'                                 EX01
012060          DISPLAY                                                   EX01
012070             '=============================================='.      EX01
012080                                                                    EX01
012090      9999-FINAL-F. EXIT.                                           EX01

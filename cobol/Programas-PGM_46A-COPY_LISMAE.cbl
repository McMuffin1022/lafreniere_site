000100******************************************************************  CI01
000200*                                                                *  CI01
000300*    COPY CPLISMAE                                               *  CI01
000400*    LAYOUT MAESTRO DE FICHAS (LISTING MASTER)                   *  CI01
000500*    KC04417.ALU9999.INMOB.MAESTRO                               *  CI01
000600*    ARCHIVO SECUENCIAL ORDENADO ASCENDENTE POR LST-ID,          *  CI01
000700*    RESCRITO COMPLETO AL FINAL DE CADA CORRIDA DEL BATCH DE     *  CI01
000800*    RECONCILIACION (PGMIMINM). SE CARGA COMPLETO EN UNA TABLA   *  CI01
000900*    DE WORKING-STORAGE PARA BUSQUEDA BINARIA (SEARCH ALL).      *  CI01
001000*                                                                *  CI01
001100*    HISTORIA DE CAMBIOS DEL LAYOUT                              *  CI01
001200*    --------------------------------------------------------   *  CI01
001300*    1989-04-03  RJG  TK-4417  LAYOUT ORIGINAL, ALTA DEL MAESTRO *  CI01
001400*    1991-09-17  MCL  TK-4502  SE AGREGA LST-CARACTERIST Y SE    *  CI01
001500*    AMPLIA LST-DESCRIPCION A 400 POSICIONES                     *  CI01
001600*    1998-11-05  HBT  TK-5190  REVISION Y2K, SE REDEFINE LA      *  CI01
001700*    FECHA DE VENTA Y LA DE ULTIMA VISTA EN AAAA/MM/DD           *  CI01
001800*                                                                *  CI01
001900******************************************************************  CI01
002000 01  REG-LISTING-MASTER.                                            CI01
002100*                                                                   CI01
002200*    -----------------------------------------------------------   CI01
002300*    BLOQUE DE IDENTIFICACION                                      CI01
002400*    -----------------------------------------------------------   CI01
002500*        POSICION RELATIVA (0001:10) CLAVE UNICA DE LA FICHA        CI01
002600*        (IDENTIFICADOR DE INSCRIPCION DEL PROVEEDOR)               CI01
002700     03  LST-ID              PIC X(10)    VALUE SPACES.             CI01
002800*        POSICION RELATIVA (0011:20) SLUG "LISTING-" + LST-ID,      CI01
002900*        SE ARMA UNA UNICA VEZ AL DAR DE ALTA LA FICHA              CI01
003000     03  LST-SLUG            PIC X(20)    VALUE SPACES.             CI01
003100*                                                                   CI01
003200*    -----------------------------------------------------------   CI01
003300*    BLOQUE COMERCIAL                                               CI01
003400*    -----------------------------------------------------------   CI01
003500*        POSICION RELATIVA (0031:09) PRECIO PEDIDO EN DOLARES       CI01
003600*        ENTEROS, SIN DECIMALES. CERO = PRECIO DESCONOCIDO          CI01
003700     03  LST-PRECIO          PIC 9(09)    VALUE ZEROS.              CI01
003800*        POSICION RELATIVA (0040:50) DOMICILIO: "CIVICO, CALLE,     CI01
003900*        POSTAL", PARTES EN BLANCO SE OMITEN DEL ARMADO            *  CI01
004000     03  LST-DOMICILIO       PIC X(50)    VALUE SPACES.             CI01
004100*                                                                   CI01
004200*    -----------------------------------------------------------   CI01
004300*    BLOQUE DE LA UNIDAD PRINCIPAL (UNI-SECUEN = 1)                 CI01
004400*    -----------------------------------------------------------   CI01
004500*        POSICION RELATIVA (0090:03) HABITACIONES, CERO=DESCON.     CI01
004600     03  LST-PIEZAS          PIC 9(03)    VALUE ZEROS.              CI01
004700*        POSICION RELATIVA (0093:03) DORMITORIOS, CERO=DESCON.      CI01
004800     03  LST-DORMIT          PIC 9(03)    VALUE ZEROS.              CI01
004900*        POSICION RELATIVA (0096:03) BAÑOS (CUENTA DE TIPO 'SDB'    CI01
005000*        EN LA UNIDAD PRINCIPAL), CERO = DESCONOCIDO                CI01
005100     03  LST-BANIOS          PIC 9(03)    VALUE ZEROS.              CI01
005200*                                                                   CI01
005300*    -----------------------------------------------------------   CI01
005400*    BLOQUE DE CONSTRUCCION                                         CI01
005500*    -----------------------------------------------------------   CI01
005600*        POSICION RELATIVA (0099:04) AÑO DE CONSTRUCCION ENTRE      CI01
005700*        1800 Y 2035, CERO = DESCONOCIDO                           *  CI01
005800     03  LST-ANIO            PIC 9(04)    VALUE ZEROS.              CI01
005900*        REDEFINICION DEL AÑO PARA VALIDACION VISUAL POR SIGLO      CI01
006000     03  LST-ANIO-R REDEFINES LST-ANIO.                             CI01
006100         05  LST-ANIO-SIGLO  PIC 9(02).                             CI01
006200         05  LST-ANIO-CORTO  PIC 9(02).                             CI01
006300*                                                                   CI01
006400*    -----------------------------------------------------------   CI01
006500*    BLOQUE DE TEXTO LIBRE (ARMADO POR EL MOTOR DE EXTRACCION)      CI01
006600*    -----------------------------------------------------------   CI01
006700*        POSICION RELATIVA (0103:400) DESCRIPCION: FRAGMENTOS DE    CI01
006800*        REMARQUES CON IDIOMA 'F', EN ORDEN DE SECUENCIA, SIN       CI01
006900*        MARCAS <BR>/<BR/>, UNIDOS CON UN ESPACIO                  *  CI01
007000     03  LST-DESCRIPCION     PIC X(400)   VALUE SPACES.             CI01
007100*        POSICION RELATIVA (0503:200) PROXIMIDADES: ETIQUETAS DE    CI01
007200*        VALOR DE LAS CARACTERISTIQUES CATEGORIA 'PROX', SIN        CI01
007300*        REPETIDOS, EN ORDEN DE PRIMERA APARICION                  *  CI01
007400     03  LST-PROXIMIDAD      PIC X(200)   VALUE SPACES.             CI01
007500*        POSICION RELATIVA (0703:400) CARACTERISTICAS: "CATEGORIA:  CI01
007600*        VALOR (EXTRA)" DE LAS CARACTERISTIQUES QUE NO SON 'PROX'   CI01
007700     03  LST-CARACTERIST     PIC X(400)   VALUE SPACES.             CI01
007800*                                                                   CI01
007900*    -----------------------------------------------------------   CI01
008000*    BLOQUE DE ESTADO Y CONTROL (TK-5190 - REVISION Y2K)            CI01
008100*    -----------------------------------------------------------   CI01
008200*        POSICION RELATIVA (1103:06) ESTADO DE LA FICHA             CI01
008300     03  LST-ESTADO          PIC X(06)    VALUE SPACES.             CI01
008400         88  LST-ACTIVA               VALUE 'ACTIVE'.               CI01
008500         88  LST-VENDIDA              VALUE 'SOLD  '.               CI01
008600*        POSICION RELATIVA (1109:08) FECHA DE VENTA AAAAMMDD,       CI01
008700*        CERO MIENTRAS LA FICHA ESTE ACTIVA                        *  CI01
008800     03  LST-FEC-VENTA       PIC 9(08)    VALUE ZEROS.              CI01
008900*        REDEFINICION AAAA/MM/DD DE LA FECHA DE VENTA (Y2K)         CI01
009000     03  LST-FEC-VENTA-R REDEFINES LST-FEC-VENTA.                   CI01
009100         05  LST-FV-AAAA     PIC 9(04).                             CI01
009200         05  LST-FV-MM       PIC 9(02).                             CI01
009300         05  LST-FV-DD       PIC 9(02).                             CI01
009400*        POSICION RELATIVA (1117:08) FECHA AAAAMMDD DEL ULTIMO      CI01
009500*        FEED DIARIO QUE TRAJO ESTA FICHA                          *  CI01
009600     03  LST-ULT-VISTO       PIC 9(08)    VALUE ZEROS.              CI01
009700*        REDEFINICION AAAA/MM/DD DE LA ULTIMA VISTA (Y2K)           CI01
009800     03  LST-ULT-VISTO-R REDEFINES LST-ULT-VISTO.                   CI01
009900         05  LST-UV-AAAA     PIC 9(04).                             CI01
010000         05  LST-UV-MM       PIC 9(02).                             CI01
010100         05  LST-UV-DD       PIC 9(02).                             CI01
010200*                                                                   CI01
010300*    -----------------------------------------------------------   CI01
010400*    REDEFINICION DE LA CLAVE PARA COMPARACION NUMERICA RAPIDA      CI01
010500*    (LOS IDENTIFICADORES DEL PROVEEDOR SON SIEMPRE NUMERICOS,      CI01
010600*    PERO SE TRATAN COMO CLAVE ALFANUMERICA EN EL ARCHIVO)          CI01
010700*    -----------------------------------------------------------   CI01
010800     03  FILLER REDEFINES LST-ID.                                   CI01
010900         05  LST-ID-NUM      PIC 9(10).                             CI01
011000*                                                                   CI01
011100*        RELLENO HASTA COMPLETAR EL BLOQUE DE CONTROL, RESERVADO    CI01
011200*        PARA USO FUTURO (TK-5190)                                  CI01
011300     03  FILLER              PIC X(10)    VALUE SPACES.             CI01

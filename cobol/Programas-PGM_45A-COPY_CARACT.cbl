000100******************************************************************  CI01
000200*    COPY CPCARACT                                               *  CI01
000300*    LAYOUT ARCHIVO DE CARACTERISTIQUES (CODIGOS DE ATRIBUTOS)   *  CI01
000400*    KC04417.ALU9999.INMOB.CARACTER - VARIOS RENGLONES X FICHA   *  CI01
000500*    LARGO REGISTRO = 38 BYTES                                   *  CI01
000600******************************************************************  CI01
000700*    CAR-CATEG = 'PROX' SE USA PARA PROXIMIDADES, EL RESTO PARA   * CI01
000800*    EL TEXTO DE CARACTERISTICAS. TRADUCIR POR TABLA TBETIQUE.    * CI01
000900******************************************************************  CI01
001000 01  REG-CARACTERISTICA.                                            CI01
001100*        POSICION RELATIVA (01:10) IDENTIFICADOR DE INSCRIPCION     CI01
001200     03  CAR-ID              PIC X(10)    VALUE SPACES.             CI01
001300*        POSICION RELATIVA (11:04) CODIGO DE CATEGORIA              CI01
001400     03  CAR-CATEG           PIC X(04)    VALUE SPACES.             CI01
001500*        POSICION RELATIVA (15:04) CODIGO DE VALOR                  CI01
001600     03  CAR-VALOR           PIC X(04)    VALUE SPACES.             CI01
001700*        POSICION RELATIVA (19:20) CALIFICADOR LIBRE (OPCIONAL)     CI01
001800     03  CAR-EXTRA           PIC X(20)    VALUE SPACES.             CI01

000100      IDENTIFICATION DIVISION.                                      EX01
000110      PROGRAM-ID.    PGMIMINM.                                      EX01
000120      AUTHOR.        R J GAGNON.                                    EX01
000130      INSTALLATION.  KC04417 - SISTEMAS INMOBILIARIOS.              EX01
000140      DATE-WRITTEN.  1994-03-21.                                    EX01
000150      DATE-COMPILED.                                                EX01
000160      SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL          EX01
000170         DEPARTAMENTO.                                              EX01
000180****************************************************************    EX01
000190*    BATCH DE RECONCILIACION DEL MAESTRO DE FICHAS INMOBIL.    *    EX01
000200*    ==========================================================*    EX01
000210*    LEE EL EXTRACTO NORMALIZADO Y EL STAGING DE FOTOS QUE      *   EX01
000220*    ARMA EL MOTOR DE EXTRACCION (PGMEXINM) Y LOS RECONCILIA    *   EX01
000230*    CONTRA EL MAESTRO PERMANENTE DE FICHAS (KC04417.INMOB.     *   EX01
000240*    MAESTRO): ALTA DE FICHAS NUEVAS, MODIFICACION DE LAS YA    *   EX01
000250*    EXISTENTES, REEMPLAZO DEL DETALLE DE FOTOS Y MARCADO DE    *   EX01
000260*    VENTA DE LAS FICHAS QUE EL FEED DE HOY YA NO TRAE. CIERRA  *   EX01
000270*    LA CORRIDA CON UN RENGLON DE BITACORA DE CONTROL.          *   EX01
000280****************************************************************    EX01
000290*    HISTORIA DE CAMBIOS                                       *    EX01
000300*    ------------------------------------------------------    *    EX01
000310*    1994-03-21  RJG  TK-4412  VERSION ORIGINAL DEL BATCH DE    *   EX01
000320*                              RECONCILIACION DEL MAESTRO       *   EX01
000330*    1995-01-09  MCL  TK-4439  SE AGREGA EL DETALLE DE FOTOS    *   EX01
000340*                              COMO ARCHIVO DE SALIDA APARTE    *   EX01
000350*    1996-06-20  MCL  TK-4461  EL MAESTRO PASA A TENER VARIAS   *   EX01
000360*                              UNIDADES/PIEZAS (VER PGMEXINM)   *   EX01
000370*    1998-11-05  HBT  TK-5190  REVISION Y2K: FECHA DE VENTA Y   *   EX01
000380*                              ULTIMA VISTA EN AAAA/MM/DD       *   EX01
000390*    1999-02-02  HBT  TK-5201  Y2K - ACCEPT FROM DATE SE        *   EX01
000400*                              CAMBIA A DATE YYYYMMDD           *   EX01
000410*    2004-03-11  DNS  TK-5590  SE AGREGA EL SWITCH UPSI-0 PARA  *   EX01
000420*                              OMITIR EL MARCADO DE VENDIDAS EN *   EX01
000430*                              CORRIDAS DE RECUPERO DE FEEDS    *   EX01
000440*                              ATRASADOS (NO SON EL FEED DEL    *   EX01
000450*                              DIA Y MARCARIAN VENTAS FALSAS)   *   EX01
000460*    2011-05-30  DNS  TK-5821  SE ACLARA QUE EL DETALLE DE      *   EX01
000470*                              FOTOS DE UNA FICHA VENDIDA NO SE *   EX01
000480*                              BORRA, SOLO SE DEJA DE RENOVAR   *   EX01
000490*    2026-02-03  LFV  TK-6421  EL TOTAL DE FICHAS PROCESADAS SE *   EX01
000500*                              CUENTA IGUAL QUE EN PGMEXINM     *   EX01
000510****************************************************************    EX01
000520      ENVIRONMENT DIVISION.                                         EX01
000530      CONFIGURATION SECTION.                                        EX01
000540      SPECIAL-NAMES.                                                EX01
000550          C01 IS TOP-OF-FORM                                        EX01
000560          UPSI-0 ON STATUS IS SW-SALTAR-VENDIDOS                    UP01
000570                 OFF STATUS IS SW-PROCESAR-VENDIDOS.                UP01
000580      INPUT-OUTPUT SECTION.                                         EX01
000590      FILE-CONTROL.                                                 EX01
000600                                                                    EX01
000610          SELECT TARJETA       ASSIGN DDPARM                        EX01
000620                 FILE STATUS IS FS-TARJETA.                         EX01
000630                                                                    EX01
000640          SELECT EXTRACTO      ASSIGN DDEXLIS                       EX01
000650                 FILE STATUS IS FS-EXTRACTO.                        EX01
000660                                                                    EX01
000670          SELECT EXTRAFOTO     ASSIGN DDEXFOT                       EX01
000680                 FILE STATUS IS FS-EXTRAFOTO.                       EX01
000690                                                                    EX01
000700          SELECT MAESTRO-VIEJO ASSIGN DDMAEE                        EX01
000710                 FILE STATUS IS FS-MAEE.                            EX01
000720                                                                    EX01
000730          SELECT MAESTRO-NUEVO ASSIGN DDMAES                        EX01
000740                 FILE STATUS IS FS-MAES.                            EX01
000750                                                                    EX01
000760          SELECT FOTODET-VIEJO ASSIGN DDFOTE                        EX01
000770                 FILE STATUS IS FS-FOTE.                            EX01
000780                                                                    EX01
000790          SELECT FOTODET-NUEVO ASSIGN DDFOTD                        EX01
000800                 FILE STATUS IS FS-FOTD.                            EX01
000810                                                                    EX01
000820          SELECT BITACORA      ASSIGN DDBITA                        EX01
000830                 FILE STATUS IS FS-BITA.                            EX01
000840                                                                    EX01
000850      DATA DIVISION.                                                EX01
000860      FILE SECTION.                                                 EX01
000870                                                                    EX01
000880      FD  TARJETA                                                   EX01
000890          BLOCK CONTAINS 0 RECORDS                                  EX01
000900          RECORDING MODE IS F.                                      EX01
000910      01  REG-TARJETA-FD      PIC X(80).                            EX01
000920                                                                    EX01
000930      FD  EXTRACTO                                                  EX01
000940          BLOCK CONTAINS 0 RECORDS                                  EX01
000950          RECORDING MODE IS F.                                      EX01
000960      01  REG-EXTRACTO-FD     PIC X(1090).                          EX01
000970                                                                    EX01
000980      FD  EXTRAFOTO                                                 EX01
000990          BLOCK CONTAINS 0 RECORDS                                  EX01
001000          RECORDING MODE IS F.                                      EX01
001010      01  REG-EXTRAFOTO-FD    PIC X(133).                           EX01
001020                                                                    EX01
001030      FD  MAESTRO-VIEJO                                             EX01
001040          BLOCK CONTAINS 0 RECORDS                                  EX01
001050          RECORDING MODE IS F.                                      EX01
001060      01  REG-MAEE-FD         PIC X(1134).                          EX01
001070                                                                    EX01
001080      FD  MAESTRO-NUEVO                                             EX01
001090          BLOCK CONTAINS 0 RECORDS                                  EX01
001100          RECORDING MODE IS F.                                      EX01
001110      01  REG-MAES-FD         PIC X(1134).                          EX01
001120                                                                    EX01
001130      FD  FOTODET-VIEJO                                             EX01
001140          BLOCK CONTAINS 0 RECORDS                                  EX01
001150          RECORDING MODE IS F.                                      EX01
001160      01  REG-FOTE-FD         PIC X(137).                           EX01
001170                                                                    EX01
001180      FD  FOTODET-NUEVO                                             EX01
001190          BLOCK CONTAINS 0 RECORDS                                  EX01
001200          RECORDING MODE IS F.                                      EX01
001210      01  REG-FOTD-FD         PIC X(137).                           EX01
001220                                                                    EX01
001230      FD  BITACORA                                                  EX01
001240          BLOCK CONTAINS 0 RECORDS                                  EX01
001250          RECORDING MODE IS F.                                      EX01
001260      01  REG-BITA-FD         PIC X(76).                            EX01
001270                                                                    EX01
001280      WORKING-STORAGE SECTION.                                      EX01
001290      77  FILLER        PIC X(26) VALUE                             EX01
001300         '* INICIO WORKING-STORAGE *'.                              EX01
001310                                                                    EX01
001320*---- FILE STATUS ------------------------------------------------  EX01
001330      77  FS-TARJETA                 PIC XX      VALUE SPACES.      EX01
001340      77  FS-EXTRACTO                PIC XX      VALUE SPACES.      EX01
001350          88  FS-EXTRACTO-FIN                    VALUE '10'.        EX01
001360      77  FS-EXTRAFOTO               PIC XX      VALUE SPACES.      EX01
001370      77  FS-MAEE                    PIC XX      VALUE SPACES.      EX01
001380          88  FS-MAEE-FIN                        VALUE '10'.        EX01
001390      77  FS-MAES                    PIC XX      VALUE SPACES.      EX01
001400      77  FS-FOTE                    PIC XX      VALUE SPACES.      EX01
001410          88  FS-FOTE-FIN                        VALUE '10'.        EX01
001420      77  FS-FOTD                    PIC XX      VALUE SPACES.      EX01
001430      77  FS-BITA                    PIC XX      VALUE SPACES.      EX01
001440                                                                    EX01
001450*---- SWITCH DE VENTAS (UPSI-0, VER SPECIAL-NAMES) ---------------  EX01
001460      77  WS-OMITIR-VENTAS           PIC X(01)   VALUE 'N'.         UP01
001470          88  OMITIR-MARCADO-VENTAS              VALUE 'S'.         UP01
001480          88  REALIZAR-MARCADO-VENTAS            VALUE 'N'.         UP01
001490                                                                    EX01
001500*---- FECHA DE CORRIDA (TK-5201 - REVISION Y2K) ------------------  EX01
001510      77  WS-FECHA-CORRIDA           PIC 9(08)   VALUE ZEROS.       EX01
001520                                                                    EX01
001530*---- CONTADORES DE CORRIDA (COMP) -------------------------------  EX01
001540      77  WS-TOTAL-CANT              PIC S9(7)  COMP VALUE ZERO.    EX01
001550      77  WS-ALTA-CANT               PIC S9(7)  COMP VALUE ZERO.    EX01
001560      77  WS-MODIF-CANT              PIC S9(7)  COMP VALUE ZERO.    EX01
001570      77  WS-VENDIDA-CANT            PIC S9(7)  COMP VALUE ZERO.    EX01
001580                                                                    EX01
001590*---- INDICES DE TABLAS (COMP) -----------------------------------  EX01
001600      77  WS-MAE-CANT                PIC S9(7)  COMP VALUE ZERO.    EX01
001610      77  IX-MAE                     PIC S9(7)  COMP VALUE ZERO.    EX01
001620      77  WS-ALTAS-CANT              PIC S9(7)  COMP VALUE ZERO.    EX01
001630      77  IX-ALT                     PIC S9(7)  COMP VALUE ZERO.    EX01
001640      77  WS-ALTAS-J                 PIC S9(7)  COMP VALUE ZERO.    EX01
001650      77  WS-FOT-IX                  PIC S9(4)  COMP VALUE ZERO.    EX01
001660                                                                    EX01
001670*---- FLAG DE ENCONTRADO EN EL MAESTRO (POR FICHA ACTUAL) --------  EX01
001680      77  WS-ENC-FLAG                PIC X(01)   VALUE 'N'.         EX01
001690          88  MAE-ENCONTRADA                     VALUE 'S'.         EX01
001700                                                                    EX01
001710*---- FLAG DE ENCONTRADO EN EL REPASO DE FOTOS VIEJAS ------------  EX01
001720      77  WS-FOT-ENC-FLAG            PIC X(01)   VALUE 'N'.         EX01
001730          88  FOT-ENCONTRADA                     VALUE 'S'.         EX01
001740                                                                    EX01
001750*---- CAMPOS EDITADOS PARA EL RESUMEN DE PANTALLA ----------------  EX01
001760      77  WS-ED-TOTAL                PIC ZZZZZZ9.                   EX01
001770      77  WS-ED-ALTA                 PIC ZZZZZZ9.                   EX01
001780      77  WS-ED-MODIF                PIC ZZZZZZ9.                   EX01
001790      77  WS-ED-VENDIDA              PIC ZZZZZZ9.                   EX01
001800                                                                    EX01
001810*---- AREA AUXILIAR PARA EL INTERCAMBIO DEL ORDENAMIENTO DE ALTAS   EX01
001820      01  WS-ALT-ENTRY-AUX.                                         EX01
001830          05  ALT-ID-AUX             PIC X(10).                     EX01
001840          05  ALT-SLUG-AUX           PIC X(20).                     EX01
001850          05  ALT-PRECIO-AUX         PIC 9(09).                     EX01
001860          05  ALT-DOMICILIO-AUX      PIC X(50).                     EX01
001870          05  ALT-PIEZAS-AUX         PIC 9(03).                     EX01
001880          05  ALT-DORMIT-AUX         PIC 9(03).                     EX01
001890          05  ALT-BANIOS-AUX         PIC 9(03).                     EX01
001900          05  ALT-ANIO-AUX           PIC 9(04).                     EX01
001910          05  ALT-DESCRIPCION-AUX    PIC X(400).                    EX01
001920          05  ALT-PROXIMIDAD-AUX     PIC X(200).                    EX01
001930          05  ALT-CARACTERIST-AUX    PIC X(400).                    EX01
001940          05  ALT-ESTADO-AUX         PIC X(06).                     EX01
001950          05  ALT-FEC-VENTA-AUX      PIC 9(08).                     EX01
001960          05  ALT-ULT-VISTO-AUX      PIC 9(08).                     EX01
001970                                                                    EX01
001980*---- TARJETA DE PARAMETROS DE LA CORRIDA (DDPARM) ---------------  EX01
001990      01  WS-TARJETA.                                               EX01
002000          03  PARM-FECHA-ARCHIVO     PIC 9(08)    VALUE ZEROS.      EX01
002010          03  PARM-NOMBRE-FUENTE     PIC X(30)    VALUE SPACES.     EX01
002020          03  FILLER                 PIC X(42)    VALUE SPACES.     EX01
002030                                                                    EX01
002040*//// COPY CPLISNOR (SOLO LA PARTE DE LA FICHA NORMALIZADA) //////  EX01
002050      01  REG-LISTADO-NORM.                                         EX01
002060          03  LSN-ID                 PIC X(10)    VALUE SPACES.     EX01
002070          03  LSN-PRECIO             PIC 9(09)    VALUE ZEROS.      EX01
002080          03  LSN-DOMICILIO          PIC X(50)    VALUE SPACES.     EX01
002090          03  LSN-PIEZAS             PIC 9(03)    VALUE ZEROS.      EX01
002100          03  LSN-DORMIT             PIC 9(03)    VALUE ZEROS.      EX01
002110          03  LSN-BANIOS             PIC 9(03)    VALUE ZEROS.      EX01
002120          03  LSN-ANIO               PIC 9(04)    VALUE ZEROS.      EX01
002130          03  LSN-DESCRIPCION        PIC X(400)   VALUE SPACES.     EX01
002140          03  LSN-PROXIMIDAD         PIC X(200)   VALUE SPACES.     EX01
002150          03  LSN-CARACTERIST        PIC X(400)   VALUE SPACES.     EX01
002160          03  LSN-FOTO-CANT          PIC 9(03)    VALUE ZEROS.      EX01
002170          03  FILLER                 PIC X(05)    VALUE SPACES.     EX01
002180                                                                    EX01
002190*//// COPY CPLISNOR (PARTE DE LA FOTO NORMALIZADA) ///////////////  EX01
002200      01  REG-FOTO-NORM.                                            EX01
002210          03  FON-ID                 PIC X(10)    VALUE SPACES.     EX01
002220          03  FON-SECUEN             PIC 9(03)    VALUE ZEROS.      EX01
002230          03  FON-URL                PIC X(120)   VALUE SPACES.     EX01
002240                                                                    EX01
002250*//// COPY CPFOTDET //////////////////////////////////////////////  EX01
002260      01  REG-FOTO-DETALLE.                                         EX01
002270          03  PHL-ID                 PIC X(10)    VALUE SPACES.     EX01
002280          03  PHL-SECUEN             PIC 9(03)    VALUE ZEROS.      EX01
002290          03  PHL-URL                PIC X(120)   VALUE SPACES.     EX01
002300          03  FILLER                 PIC X(04)    VALUE SPACES.     EX01
002310                                                                    EX01
002320*//// COPY CPBITACO //////////////////////////////////////////////  EX01
002330      01  REG-BITACORA.                                             EX01
002340          03  LOG-FECHA-CORRIDA      PIC 9(08)    VALUE ZEROS.      EX01
002350          03  LOG-FECHA-ARCHIVO      PIC 9(08)    VALUE ZEROS.      EX01
002360          03  LOG-NOMBRE-FUENTE      PIC X(30)    VALUE SPACES.     EX01
002370          03  LOG-TOTAL-ITEMS        PIC 9(07)    VALUE ZEROS.      EX01
002380          03  LOG-ITEMS-ALTA         PIC 9(07)    VALUE ZEROS.      EX01
002390          03  LOG-ITEMS-MODIF        PIC 9(07)    VALUE ZEROS.      EX01
002400          03  LOG-ITEMS-VENDIDA      PIC 9(07)    VALUE ZEROS.      EX01
002410          03  FILLER                 PIC X(02)    VALUE SPACES.     EX01
002420                                                                    EX01
002430*//// COPY CPLISMAE (RENGLON DE TRABAJO PARA LECTURA/GRABACION) //  EX01
002440      01  REG-LISTING-MASTER.                                       EX01
002450          03  LST-ID                 PIC X(10)    VALUE SPACES.     EX01
002460          03  LST-SLUG               PIC X(20)    VALUE SPACES.     EX01
002470          03  LST-PRECIO             PIC 9(09)    VALUE ZEROS.      EX01
002480          03  LST-DOMICILIO          PIC X(50)    VALUE SPACES.     EX01
002490          03  LST-PIEZAS             PIC 9(03)    VALUE ZEROS.      EX01
002500          03  LST-DORMIT             PIC 9(03)    VALUE ZEROS.      EX01
002510          03  LST-BANIOS             PIC 9(03)    VALUE ZEROS.      EX01
002520          03  LST-ANIO               PIC 9(04)    VALUE ZEROS.      EX01
002530          03  LST-ANIO-R REDEFINES LST-ANIO.                        EX01
002540              05  LST-ANIO-SIGLO     PIC 9(02).                     EX01
002550              05  LST-ANIO-CORTO     PIC 9(02).                     EX01
002560          03  LST-DESCRIPCION        PIC X(400)   VALUE SPACES.     EX01
002570          03  LST-PROXIMIDAD         PIC X(200)   VALUE SPACES.     EX01
002580          03  LST-CARACTERIST        PIC X(400)   VALUE SPACES.     EX01
002590          03  LST-ESTADO             PIC X(06)    VALUE SPACES.     EX01
002600              88  LST-ACTIVA                      VALUE 'ACTIVE'.   EX01
002610              88  LST-VENDIDA                     VALUE 'SOLD  '.   EX01
002620          03  LST-FEC-VENTA          PIC 9(08)    VALUE ZEROS.      EX01
002630          03  LST-FEC-VENTA-R REDEFINES LST-FEC-VENTA.              EX01
002640              05  LST-FV-AAAA        PIC 9(04).                     EX01
002650              05  LST-FV-MMDD        PIC 9(04).                     EX01
002660          03  LST-ULT-VISTO          PIC 9(08)    VALUE ZEROS.      EX01
002670          03  LST-ULT-VISTO-R REDEFINES LST-ULT-VISTO.              EX01
002680              05  LST-UV-AAAA        PIC 9(04).                     EX01
002690              05  LST-UV-MMDD        PIC 9(04).                     EX01
002700          03  FILLER                 PIC X(10)    VALUE SPACES.     EX01
002710                                                                    EX01
002720*---- TABLA DEL MAESTRO EN MEMORIA (CARGADA ORDENADA POR MAE-ID, -  EX01
002730*    BUSQUEDA BINARIA) -------------------------------------------  EX01
002740      01  WS-TB-MAESTRO.                                            EX01
002750          05  WS-MAE-ENTRY OCCURS 30000 TIMES                       EX01
002760                           ASCENDING KEY MAE-ID                     EX01
002770                           INDEXED BY IX-MAE.                       EX01
002780              10  MAE-ID             PIC X(10).                     EX01
002790              10  MAE-SLUG           PIC X(20).                     EX01
002800              10  MAE-PRECIO         PIC 9(09).                     EX01
002810              10  MAE-DOMICILIO      PIC X(50).                     EX01
002820              10  MAE-PIEZAS         PIC 9(03).                     EX01
002830              10  MAE-DORMIT         PIC 9(03).                     EX01
002840              10  MAE-BANIOS         PIC 9(03).                     EX01
002850              10  MAE-ANIO           PIC 9(04).                     EX01
002860              10  MAE-DESCRIPCION    PIC X(400).                    EX01
002870              10  MAE-PROXIMIDAD     PIC X(200).                    EX01
002880              10  MAE-CARACTERIST    PIC X(400).                    EX01
002890              10  MAE-ESTADO         PIC X(06).                     EX01
002900                  88  MAE-ACTIVA                 VALUE 'ACTIVE'.    EX01
002910                  88  MAE-VENDIDA                VALUE 'SOLD  '.    EX01
002920              10  MAE-FEC-VENTA      PIC 9(08).                     EX01
002930              10  MAE-ULT-VISTO      PIC 9(08).                     EX01
002940              10  MAE-VISTA-FLAG     PIC X(01).                     EX01
002950                  88  MAE-VISTA-EN-CORRIDA       VALUE 'S'.         EX01
002960              10  MAE-FOTO-NUEVA-FLAG PIC X(01).                    EX01
002970                  88  MAE-TIENE-FOTO-NUEVA       VALUE 'S'.         EX01
002980                                                                    EX01
002990*---- TABLA CHICA DE ALTAS DEL DIA (SIN ORDENAR HASTA EL CIERRE) -  EX01
003000      01  WS-TB-ALTAS.                                              EX01
003010          05  WS-ALT-ENTRY OCCURS 5000 TIMES                        EX01
003020                           INDEXED BY IX-ALT.                       EX01
003030              10  ALT-ID             PIC X(10).                     EX01
003040              10  ALT-SLUG           PIC X(20).                     EX01
003050              10  ALT-PRECIO         PIC 9(09).                     EX01
003060              10  ALT-DOMICILIO      PIC X(50).                     EX01
003070              10  ALT-PIEZAS         PIC 9(03).                     EX01
003080              10  ALT-DORMIT         PIC 9(03).                     EX01
003090              10  ALT-BANIOS         PIC 9(03).                     EX01
003100              10  ALT-ANIO           PIC 9(04).                     EX01
003110              10  ALT-DESCRIPCION    PIC X(400).                    EX01
003120              10  ALT-PROXIMIDAD     PIC X(200).                    EX01
003130              10  ALT-CARACTERIST    PIC X(400).                    EX01
003140              10  ALT-ESTADO         PIC X(06).                     EX01
003150              10  ALT-FEC-VENTA      PIC 9(08).                     EX01
003160              10  ALT-ULT-VISTO      PIC 9(08).                     EX01
003170                                                                    EX01
003180      01  FILLER        PIC X(26) VALUE                             EX01
003190         '* FINAL  WORKING-STORAGE *'.                              EX01
003200                                                                    EX01
003210      PROCEDURE DIVISION.                                           EX01
003220                                                                    EX01
003230      MAIN-PROGRAM-I.                                               EX01
003240                                                                    EX01
003250          PERFORM 1000-INICIO-I          THRU 1000-INICIO-F         EX01
003260          PERFORM 2000-PROCESO-I         THRU 2000-PROCESO-F        EX01
003270             UNTIL FS-EXTRACTO-FIN                                  EX01
003280          PERFORM 3000-MARCAR-VENDIDOS-I THRU                       EX01
003290             3000-MARCAR-VENDIDOS-F                                 EX01
003300          PERFORM 7400-FOTOS-VIEJAS-I    THRU 7400-FOTOS-VIEJAS-F   EX01
003310          PERFORM 7500-GRABAR-MAESTRO-I  THRU                       EX01
003320             7500-GRABAR-MAESTRO-F                                  EX01
003330          PERFORM 8000-ESCRIBIR-LOG-I    THRU 8000-ESCRIBIR-LOG-F   EX01
003340          PERFORM 9000-MOSTRAR-RESUM-I   THRU 9000-MOSTRAR-RESUM-F  EX01
003350          PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.         EX01
003360                                                                    EX01
003370      MAIN-PROGRAM-F. GOBACK.                                       EX01
003380                                                                    EX01
003390                                                                    EX01
003400*---- APERTURA DE ARCHIVOS, FECHA DE CORRIDA Y CARGA DEL MAESTRO -  EX01
003410      1000-INICIO-I.                                                EX01
003420                                                                    EX01
003430          IF UPSI-0 ON                                              UP01
003440             SET OMITIR-MARCADO-VENTAS   TO TRUE                    UP01
003450          ELSE                                                      UP01
003460             SET REALIZAR-MARCADO-VENTAS TO TRUE                    UP01
003470          END-IF                                                    UP01
003480                                                                    EX01
003490          ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD                EX01
003500                                                                    EX01
003510          OPEN INPUT  TARJETA EXTRACTO EXTRAFOTO MAESTRO-VIEJO      EX01
003520                      FOTODET-VIEJO                                 EX01
003530          OPEN OUTPUT MAESTRO-NUEVO FOTODET-NUEVO                   EX01
003540          OPEN EXTEND BITACORA                                      EX01
003550                                                                    EX01
003560          PERFORM 1050-LEER-TARJETA-I THRU 1050-LEER-TARJETA-F      EX01
003570          PERFORM 1100-CARGAR-MAE-I   THRU 1100-CARGAR-MAE-F        EX01
003580          PERFORM 1900-LEER-EXTR-I    THRU 1900-LEER-EXTR-F.        EX01
003590                                                                    EX01
003600      1000-INICIO-F. EXIT.                                          EX01
003610                                                                    EX01
003620                                                                    EX01
003630      1050-LEER-TARJETA-I.                                          EX01
003640                                                                    EX01
003650          READ TARJETA INTO WS-TARJETA                              EX01
003660          IF FS-TARJETA NOT = '00' AND FS-TARJETA NOT = SPACES      EX01
003670             MOVE 99999999 TO PARM-FECHA-ARCHIVO                    EX01
003680             MOVE SPACES   TO PARM-NOMBRE-FUENTE                    EX01
003690          END-IF.                                                   EX01
003700                                                                    EX01
003710      1050-LEER-TARJETA-F. EXIT.                                    EX01
003720                                                                    EX01
003730                                                                    EX01
003740*---- CARGA DEL MAESTRO VIEJO EN LA TABLA (ORDEN DE MAE-ID) ------  EX01
003750      1100-CARGAR-MAE-I.                                            EX01
003760                                                                    EX01
003770          PERFORM 1101-LEER-MAE-I THRU 1101-LEER-MAE-F              EX01
003780             UNTIL FS-MAEE-FIN.                                     EX01
003790                                                                    EX01
003800      1100-CARGAR-MAE-F. EXIT.                                      EX01
003810                                                                    EX01
003820      1101-LEER-MAE-I.                                              EX01
003830                                                                    EX01
003840          READ MAESTRO-VIEJO INTO REG-LISTING-MASTER                EX01
003850          EVALUATE FS-MAEE                                          EX01
003860             WHEN '00'                                              EX01
003870                ADD 1 TO WS-MAE-CANT                                EX01
003880                MOVE LST-ID          TO MAE-ID (WS-MAE-CANT)        EX01
003890                MOVE LST-SLUG        TO MAE-SLUG (WS-MAE-CANT)      EX01
003900                MOVE LST-PRECIO      TO MAE-PRECIO (WS-MAE-CANT)    EX01
003910                MOVE LST-DOMICILIO   TO MAE-DOMICILIO               EX01
003920                   (WS-MAE-CANT)                                    EX01
003930                MOVE LST-PIEZAS      TO MAE-PIEZAS (WS-MAE-CANT)    EX01
003940                MOVE LST-DORMIT      TO MAE-DORMIT (WS-MAE-CANT)    EX01
003950                MOVE LST-BANIOS      TO MAE-BANIOS (WS-MAE-CANT)    EX01
003960                MOVE LST-ANIO        TO MAE-ANIO (WS-MAE-CANT)      EX01
003970                MOVE LST-DESCRIPCION TO MAE-DESCRIPCION             EX01
003980                   (WS-MAE-CANT)                                    EX01
003990                MOVE LST-PROXIMIDAD  TO MAE-PROXIMIDAD              EX01
004000                   (WS-MAE-CANT)                                    EX01
004010                MOVE LST-CARACTERIST TO MAE-CARACTERIST             EX01
004020                   (WS-MAE-CANT)                                    EX01
004030                MOVE LST-ESTADO      TO MAE-ESTADO (WS-MAE-CANT)    EX01
004040                MOVE LST-FEC-VENTA   TO MAE-FEC-VENTA               EX01
004050                   (WS-MAE-CANT)                                    EX01
004060                MOVE LST-ULT-VISTO   TO MAE-ULT-VISTO               EX01
004070                   (WS-MAE-CANT)                                    EX01
004080                MOVE 'N'             TO MAE-VISTA-FLAG              EX01
004090                   (WS-MAE-CANT)                                    EX01
004100                MOVE 'N'             TO MAE-FOTO-NUEVA-FLAG         EX01
004110                   (WS-MAE-CANT)                                    EX01
004120             WHEN '10'                                              EX01
004130                CONTINUE                                            EX01
004140             WHEN OTHER                                             EX01
004150                DISPLAY '* ERROR EN LECTURA MAESTRO-VIEJO = '       EX01
004160                   FS-MAEE                                          EX01
004170                MOVE 9999 TO RETURN-CODE                            EX01
004180                SET FS-MAEE-FIN TO TRUE                             EX01
004190          END-EVALUATE.                                             EX01
004200                                                                    EX01
004210      1101-LEER-MAE-F. EXIT.                                        EX01
004220                                                                    EX01
004230                                                                    EX01
004240*---- LECTURA DEL EXTRACTO NORMALIZADO (UNA FICHA POR RENGLON) ---  EX01
004250      1900-LEER-EXTR-I.                                             EX01
004260                                                                    EX01
004270          READ EXTRACTO INTO REG-LISTADO-NORM                       EX01
004280          EVALUATE FS-EXTRACTO                                      EX01
004290             WHEN '00'                                              EX01
004300                CONTINUE                                            EX01
004310             WHEN '10'                                              EX01
004320                CONTINUE                                            EX01
004330             WHEN OTHER                                             EX01
004340                DISPLAY '* ERROR EN LECTURA EXTRACTO = '            EX01
004350                   FS-EXTRACTO                                      EX01
004360                MOVE 9999 TO RETURN-CODE                            EX01
004370                SET FS-EXTRACTO-FIN TO TRUE                         EX01
004380          END-EVALUATE.                                             EX01
004390                                                                    EX01
004400      1900-LEER-EXTR-F. EXIT.                                       EX01
004410                                                                    EX01
004420                                                                    EX01
004430*---- PROCESO DE CADA FICHA DEL EXTRACTO: ALTA O MODIFICACION ----  EX01
004440      2000-PROCESO-I.                                               EX01
004450                                                                    EX01
004460          ADD 1 TO WS-TOTAL-CANT                                    EX01
004470          MOVE 'N' TO WS-ENC-FLAG                                   EX01
004480                                                                    EX01
004490          PERFORM 2100-BUSCAR-MAE-I THRU 2100-BUSCAR-MAE-F          EX01
004500                                                                    EX01
004510          IF MAE-ENCONTRADA                                         EX01
004520             PERFORM 2300-MODIF-LISTADO-I THRU                      EX01
004530                2300-MODIF-LISTADO-F                                EX01
004540          ELSE                                                      EX01
004550             PERFORM 2200-ALTA-LISTADO-I  THRU 2200-ALTA-LISTADO-F  EX01
004560          END-IF                                                    EX01
004570                                                                    EX01
004580          PERFORM 2400-FOTOS-NUEVAS-I THRU 2400-FOTOS-NUEVAS-F      EX01
004590                                                                    EX01
004600          PERFORM 1900-LEER-EXTR-I THRU 1900-LEER-EXTR-F.           EX01
004610                                                                    EX01
004620      2000-PROCESO-F. EXIT.                                         EX01
004630                                                                    EX01
004640                                                                    EX01
004650*---- BUSQUEDA BINARIA DE LA FICHA EN LA TABLA DEL MAESTRO -------  EX01
004660      2100-BUSCAR-MAE-I.                                            EX01
004670                                                                    EX01
004680          SEARCH ALL WS-MAE-ENTRY                                   EX01
004690             AT END                                                 EX01
004700                MOVE 'N' TO WS-ENC-FLAG                             EX01
004710             WHEN MAE-ID (IX-MAE) = LSN-ID                          EX01
004720                MOVE 'S' TO WS-ENC-FLAG                             EX01
004730          END-SEARCH.                                               EX01
004740                                                                    EX01
004750      2100-BUSCAR-MAE-F. EXIT.                                      EX01
004760                                                                    EX01
004770                                                                    EX01
004780*---- ALTA: FICHA NUEVA, NO EXISTIA EN EL MAESTRO ----------------  EX01
004790      2200-ALTA-LISTADO-I.                                          EX01
004800                                                                    EX01
004810          IF WS-ALTAS-CANT < 5000                                   EX01
004820             ADD 1 TO WS-ALTAS-CANT                                 EX01
004830             INITIALIZE WS-ALT-ENTRY (WS-ALTAS-CANT)                EX01
004840             MOVE LSN-ID          TO ALT-ID (WS-ALTAS-CANT)         EX01
004850             STRING 'listing-' DELIMITED BY SIZE                    EX01
004860                    LSN-ID      DELIMITED BY SIZE                   EX01
004870                    INTO ALT-SLUG (WS-ALTAS-CANT)                   EX01
004880             MOVE LSN-PRECIO      TO ALT-PRECIO (WS-ALTAS-CANT)     EX01
004890             MOVE LSN-DOMICILIO   TO ALT-DOMICILIO (WS-ALTAS-CANT)  EX01
004900             MOVE LSN-PIEZAS      TO ALT-PIEZAS (WS-ALTAS-CANT)     EX01
004910             MOVE LSN-DORMIT      TO ALT-DORMIT (WS-ALTAS-CANT)     EX01
004920             MOVE LSN-BANIOS      TO ALT-BANIOS (WS-ALTAS-CANT)     EX01
004930             MOVE LSN-ANIO        TO ALT-ANIO (WS-ALTAS-CANT)       EX01
004940             MOVE LSN-DESCRIPCION TO ALT-DESCRIPCION                EX01
004950                (WS-ALTAS-CANT)                                     EX01
004960             MOVE LSN-PROXIMIDAD  TO ALT-PROXIMIDAD                 EX01
004970                (WS-ALTAS-CANT)                                     EX01
004980             MOVE LSN-CARACTERIST TO ALT-CARACTERIST                EX01
004990                (WS-ALTAS-CANT)                                     EX01
005000             MOVE 'ACTIVE'        TO ALT-ESTADO (WS-ALTAS-CANT)     EX01
005010             MOVE ZERO            TO ALT-FEC-VENTA (WS-ALTAS-CANT)  EX01
005020             MOVE WS-FECHA-CORRIDA TO ALT-ULT-VISTO                 EX01
005030                (WS-ALTAS-CANT)                                     EX01
005040             ADD 1 TO WS-ALTA-CANT                                  EX01
005050          ELSE                                                      EX01
005060             DISPLAY                                                EX01
005070                '* ERROR TABLA WS-TB-ALTAS LLENA, FICHA ID = '      EX01
005080                     LSN-ID                                         EX01
005090             MOVE 9999 TO RETURN-CODE                               EX01
005100          END-IF.                                                   EX01
005110                                                                    EX01
005120      2200-ALTA-LISTADO-F. EXIT.                                    EX01
005130                                                                    EX01
005140                                                                    EX01
005150*---- MODIFICACION: LA FICHA YA EXISTIA EN EL MAESTRO ------------  EX01
005160      2300-MODIF-LISTADO-I.                                         EX01
005170                                                                    EX01
005180          MOVE LSN-PRECIO      TO MAE-PRECIO (IX-MAE)               EX01
005190          MOVE LSN-DOMICILIO   TO MAE-DOMICILIO (IX-MAE)            EX01
005200          MOVE LSN-PIEZAS      TO MAE-PIEZAS (IX-MAE)               EX01
005210          MOVE LSN-DORMIT      TO MAE-DORMIT (IX-MAE)               EX01
005220          MOVE LSN-BANIOS      TO MAE-BANIOS (IX-MAE)               EX01
005230          MOVE LSN-ANIO        TO MAE-ANIO (IX-MAE)                 EX01
005240          MOVE LSN-DESCRIPCION TO MAE-DESCRIPCION (IX-MAE)          EX01
005250          MOVE LSN-PROXIMIDAD  TO MAE-PROXIMIDAD (IX-MAE)           EX01
005260          MOVE LSN-CARACTERIST TO MAE-CARACTERIST (IX-MAE)          EX01
005270          SET MAE-ACTIVA (IX-MAE) TO TRUE                           EX01
005280          MOVE ZERO             TO MAE-FEC-VENTA (IX-MAE)           EX01
005290          MOVE WS-FECHA-CORRIDA TO MAE-ULT-VISTO (IX-MAE)           EX01
005300          MOVE 'S'              TO MAE-VISTA-FLAG (IX-MAE)          EX01
005310          ADD 1 TO WS-MODIF-CANT.                                   EX01
005320                                                                    EX01
005330      2300-MODIF-LISTADO-F. EXIT.                                   EX01
005340                                                                    EX01
005350                                                                    EX01
005360*---- FOTOS: SI EL FEED DE HOY TRAJO FOTOS, SE REEMPLAZAN --------  EX01
005370*    (TK-5821 - LA FICHA VENDIDA CONSERVA SU ULTIMO DETALLE) -----  EX01
005380      2400-FOTOS-NUEVAS-I.                                          EX01
005390                                                                    EX01
005400          IF LSN-FOTO-CANT > 0                                      EX01
005410             IF MAE-ENCONTRADA                                      EX01
005420                MOVE 'S' TO MAE-FOTO-NUEVA-FLAG (IX-MAE)            EX01
005430             END-IF                                                 EX01
005440             PERFORM 7000-REGRABAR-FOTO-I THRU                      EX01
005450                7000-REGRABAR-FOTO-F                                EX01
005460                VARYING WS-FOT-IX FROM 1 BY 1                       EX01
005470                UNTIL WS-FOT-IX > LSN-FOTO-CANT                     EX01
005480          END-IF.                                                   EX01
005490                                                                    EX01
005500      2400-FOTOS-NUEVAS-F. EXIT.                                    EX01
005510                                                                    EX01
005520                                                                    EX01
005530      7000-REGRABAR-FOTO-I.                                         EX01
005540                                                                    EX01
005550          READ EXTRAFOTO INTO REG-FOTO-NORM                         EX01
005560          IF FS-EXTRAFOTO NOT = '00'                                EX01
005570             DISPLAY '* ERROR EN LECTURA EXTRAFOTO = '              EX01
005580                FS-EXTRAFOTO                                        EX01
005590             MOVE 9999 TO RETURN-CODE                               EX01
005600          ELSE                                                      EX01
005610             MOVE FON-ID     TO PHL-ID                              EX01
005620             MOVE FON-SECUEN TO PHL-SECUEN                          EX01
005630             MOVE FON-URL    TO PHL-URL                             EX01
005640             WRITE REG-FOTD-FD FROM REG-FOTO-DETALLE                EX01
005650             IF FS-FOTD NOT = '00'                                  EX01
005660                DISPLAY '* ERROR EN GRABAR FOTODET-NUEVO = '        EX01
005670                   FS-FOTD                                          EX01
005680                MOVE 9999 TO RETURN-CODE                            EX01
005690             END-IF                                                 EX01
005700          END-IF.                                                   EX01
005710                                                                    EX01
005720      7000-REGRABAR-FOTO-F. EXIT.                                   EX01
005730                                                                    EX01
005740                                                                    EX01
005750*---- PASE DE MARCADO DE VENDIDAS (OMITIBLE CON UPSI-0) ----------  EX01
005760      3000-MARCAR-VENDIDOS-I.                                       UP01
005770                                                                    UP01
005780          IF REALIZAR-MARCADO-VENTAS AND WS-MAE-CANT > 0            UP01
005790             PERFORM 3010-EVALUAR-VENTA-I THRU                      UP01
005800                3010-EVALUAR-VENTA-F                                UP01
005810                VARYING IX-MAE FROM 1 BY 1 UNTIL IX-MAE >           UP01
005820                   WS-MAE-CANT                                      UP01
005830          END-IF.                                                   UP01
005840                                                                    UP01
005850      3000-MARCAR-VENDIDOS-F. EXIT.                                 UP01
005860                                                                    UP01
005870      3010-EVALUAR-VENTA-I.                                         UP01
005880                                                                    UP01
005890          IF MAE-ACTIVA (IX-MAE) AND MAE-VISTA-FLAG (IX-MAE) NOT =  UP01
005900             'S'                                                    UP01
005910             SET MAE-VENDIDA (IX-MAE) TO TRUE                       UP01
005920             MOVE WS-FECHA-CORRIDA TO MAE-FEC-VENTA (IX-MAE)        UP01
005930             ADD 1 TO WS-VENDIDA-CANT                               UP01
005940          END-IF.                                                   UP01
005950                                                                    UP01
005960      3010-EVALUAR-VENTA-F. EXIT.                                   UP01
005970                                                                    EX01
005980                                                                    EX01
005990*---- REPASO DE LAS FOTOS VIEJAS: SE CONSERVAN LAS DE LAS FICHAS -  EX01
006000*    QUE NO RECIBIERON FOTOS NUEVAS EN ESTA CORRIDA --------------  EX01
006010      7400-FOTOS-VIEJAS-I.                                          FV01
006020                                                                    FV01
006030          PERFORM 7410-LEER-FOTE-I THRU 7410-LEER-FOTE-F            FV01
006040          PERFORM 7420-PROC-FOTE-I THRU 7420-PROC-FOTE-F            FV01
006050             UNTIL FS-FOTE-FIN.                                     FV01
006060                                                                    FV01
006070      7400-FOTOS-VIEJAS-F. EXIT.                                    FV01
006080                                                                    FV01
006090      7410-LEER-FOTE-I.                                             FV01
006100                                                                    FV01
006110          READ FOTODET-VIEJO INTO REG-FOTO-DETALLE                  FV01
006120          EVALUATE FS-FOTE                                          FV01
006130             WHEN '00'                                              FV01
006140                CONTINUE                                            FV01
006150             WHEN '10'                                              FV01
006160                CONTINUE                                            FV01
006170             WHEN OTHER                                             FV01
006180                DISPLAY '* ERROR EN LECTURA FOTODET-VIEJO = '       FV01
006190                   FS-FOTE                                          FV01
006200                MOVE 9999 TO RETURN-CODE                            FV01
006210                SET FS-FOTE-FIN TO TRUE                             FV01
006220          END-EVALUATE.                                             FV01
006230                                                                    FV01
006240      7410-LEER-FOTE-F. EXIT.                                       FV01
006250                                                                    FV01
006260      7420-PROC-FOTE-I.                                             FV01
006270                                                                    FV01
006280          MOVE 'N' TO WS-FOT-ENC-FLAG                               FV01
006290                                                                    FV01
006300          SEARCH ALL WS-MAE-ENTRY                                   FV01
006310             AT END                                                 FV01
006320                MOVE 'N' TO WS-FOT-ENC-FLAG                         FV01
006330             WHEN MAE-ID (IX-MAE) = PHL-ID                          FV01
006340                MOVE 'S' TO WS-FOT-ENC-FLAG                         FV01
006350          END-SEARCH                                                FV01
006360                                                                    FV01
006370          IF FOT-ENCONTRADA AND NOT MAE-TIENE-FOTO-NUEVA (IX-MAE)   FV01
006380             WRITE REG-FOTD-FD FROM REG-FOTO-DETALLE                FV01
006390             IF FS-FOTD NOT = '00'                                  FV01
006400                DISPLAY '* ERROR EN GRABAR FOTODET-NUEVO = '        FV01
006410                   FS-FOTD                                          FV01
006420                MOVE 9999 TO RETURN-CODE                            FV01
006430             END-IF                                                 FV01
006440          END-IF                                                    FV01
006450                                                                    FV01
006460          PERFORM 7410-LEER-FOTE-I THRU 7410-LEER-FOTE-F.           FV01
006470                                                                    FV01
006480      7420-PROC-FOTE-F. EXIT.                                       FV01
006490                                                                    EX01
006500                                                                    EX01
006510*---- GRABACION DEL MAESTRO NUEVO: FUSION ORDENADA DE LA TABLA ---  EX01
006520*    DEL MAESTRO (YA ORDENADA) CON LAS ALTAS DEL DIA (SE ORDENAN)   EX01
006530      7500-GRABAR-MAESTRO-I.                                        EX01
006540                                                                    EX01
006550          PERFORM 7505-ORDENAR-ALTAS-I THRU 7505-ORDENAR-ALTAS-F    EX01
006560                                                                    EX01
006570          MOVE 1 TO IX-MAE                                          EX01
006580          MOVE 1 TO IX-ALT                                          EX01
006590                                                                    EX01
006600          PERFORM 7540-FUSIONAR-I THRU 7540-FUSIONAR-F              EX01
006610             UNTIL IX-MAE > WS-MAE-CANT AND IX-ALT >                EX01
006620                WS-ALTAS-CANT.                                      EX01
006630                                                                    EX01
006640      7500-GRABAR-MAESTRO-F. EXIT.                                  EX01
006650                                                                    EX01
006660                                                                    EX01
006670*---- ORDENAMIENTO POR BURBUJA DE LA TABLA DE ALTAS (POR ALT-ID) -  EX01
006680      7505-ORDENAR-ALTAS-I.                                         EX01
006690                                                                    EX01
006700          IF WS-ALTAS-CANT > 1                                      EX01
006710             PERFORM 7506-PASADA-ALTAS-I THRU 7506-PASADA-ALTAS-F   EX01
006720                VARYING WS-ALTAS-J FROM 1 BY 1                      EX01
006730                UNTIL WS-ALTAS-J > WS-ALTAS-CANT - 1                EX01
006740          END-IF.                                                   EX01
006750                                                                    EX01
006760      7505-ORDENAR-ALTAS-F. EXIT.                                   EX01
006770                                                                    EX01
006780      7506-PASADA-ALTAS-I.                                          EX01
006790                                                                    EX01
006800          PERFORM 7507-COMPARAR-ALTAS-I THRU 7507-COMPARAR-ALTAS-F  EX01
006810             VARYING IX-ALT FROM 1 BY 1                             EX01
006820             UNTIL IX-ALT > WS-ALTAS-CANT - WS-ALTAS-J.             EX01
006830                                                                    EX01
006840      7506-PASADA-ALTAS-F. EXIT.                                    EX01
006850                                                                    EX01
006860      7507-COMPARAR-ALTAS-I.                                        EX01
006870                                                                    EX01
006880          IF ALT-ID (IX-ALT) > ALT-ID (IX-ALT + 1)                  EX01
006890             MOVE WS-ALT-ENTRY (IX-ALT)     TO WS-ALT-ENTRY-AUX     EX01
006900             MOVE WS-ALT-ENTRY (IX-ALT + 1) TO WS-ALT-ENTRY         EX01
006910                (IX-ALT)                                            EX01
006920             MOVE WS-ALT-ENTRY-AUX          TO WS-ALT-ENTRY         EX01
006930                (IX-ALT + 1)                                        EX01
006940          END-IF.                                                   EX01
006950                                                                    EX01
006960      7507-COMPARAR-ALTAS-F. EXIT.                                  EX01
006970                                                                    EX01
006980                                                                    EX01
006990*---- PASO DE FUSION: ESCRIBE LA CLAVE MENOR DE LAS DOS TABLAS ---  EX01
007000      7540-FUSIONAR-I.                                              EX01
007010                                                                    EX01
007020          EVALUATE TRUE                                             EX01
007030             WHEN IX-MAE > WS-MAE-CANT                              EX01
007040                PERFORM 7530-COPIAR-ALT-I THRU 7530-COPIAR-ALT-F    EX01
007050                SET IX-ALT UP BY 1                                  EX01
007060             WHEN IX-ALT > WS-ALTAS-CANT                            EX01
007070                PERFORM 7520-COPIAR-MAE-I THRU 7520-COPIAR-MAE-F    EX01
007080                SET IX-MAE UP BY 1                                  EX01
007090             WHEN MAE-ID (IX-MAE) < ALT-ID (IX-ALT)                 EX01
007100                PERFORM 7520-COPIAR-MAE-I THRU 7520-COPIAR-MAE-F    EX01
007110                SET IX-MAE UP BY 1                                  EX01
007120             WHEN OTHER                                             EX01
007130                PERFORM 7530-COPIAR-ALT-I THRU 7530-COPIAR-ALT-F    EX01
007140                SET IX-ALT UP BY 1                                  EX01
007150          END-EVALUATE.                                             EX01
007160                                                                    EX01
007170      7540-FUSIONAR-F. EXIT.                                        EX01
007180                                                                    EX01
007190      7520-COPIAR-MAE-I.                                            EX01
007200                                                                    EX01
007210          INITIALIZE REG-LISTING-MASTER                             EX01
007220          MOVE MAE-ID (IX-MAE)          TO LST-ID                   EX01
007230          MOVE MAE-SLUG (IX-MAE)        TO LST-SLUG                 EX01
007240          MOVE MAE-PRECIO (IX-MAE)      TO LST-PRECIO               EX01
007250          MOVE MAE-DOMICILIO (IX-MAE)   TO LST-DOMICILIO            EX01
007260          MOVE MAE-PIEZAS (IX-MAE)      TO LST-PIEZAS               EX01
007270          MOVE MAE-DORMIT (IX-MAE)      TO LST-DORMIT               EX01
007280          MOVE MAE-BANIOS (IX-MAE)      TO LST-BANIOS               EX01
007290          MOVE MAE-ANIO (IX-MAE)        TO LST-ANIO                 EX01
007300          MOVE MAE-DESCRIPCION (IX-MAE) TO LST-DESCRIPCION          EX01
007310          MOVE MAE-PROXIMIDAD (IX-MAE)  TO LST-PROXIMIDAD           EX01
007320          MOVE MAE-CARACTERIST (IX-MAE) TO LST-CARACTERIST          EX01
007330          MOVE MAE-ESTADO (IX-MAE)      TO LST-ESTADO               EX01
007340          MOVE MAE-FEC-VENTA (IX-MAE)   TO LST-FEC-VENTA            EX01
007350          MOVE MAE-ULT-VISTO (IX-MAE)   TO LST-ULT-VISTO            EX01
007360          WRITE REG-MAES-FD FROM REG-LISTING-MASTER                 EX01
007370          IF FS-MAES NOT = '00'                                     EX01
007380             DISPLAY '* ERROR EN GRABAR MAESTRO-NUEVO = ' FS-MAES   EX01
007390             MOVE 9999 TO RETURN-CODE                               EX01
007400          END-IF.                                                   EX01
007410                                                                    EX01
007420      7520-COPIAR-MAE-F. EXIT.                                      EX01
007430                                                                    EX01
007440      7530-COPIAR-ALT-I.                                            EX01
007450                                                                    EX01
007460          INITIALIZE REG-LISTING-MASTER                             EX01
007470          MOVE ALT-ID (IX-ALT)          TO LST-ID                   EX01
007480          MOVE ALT-SLUG (IX-ALT)        TO LST-SLUG                 EX01
007490          MOVE ALT-PRECIO (IX-ALT)      TO LST-PRECIO               EX01
007500          MOVE ALT-DOMICILIO (IX-ALT)   TO LST-DOMICILIO            EX01
007510          MOVE ALT-PIEZAS (IX-ALT)      TO LST-PIEZAS               EX01
007520          MOVE ALT-DORMIT (IX-ALT)      TO LST-DORMIT               EX01
007530          MOVE ALT-BANIOS (IX-ALT)      TO LST-BANIOS               EX01
007540          MOVE ALT-ANIO (IX-ALT)        TO LST-ANIO                 EX01
007550          MOVE ALT-DESCRIPCION (IX-ALT) TO LST-DESCRIPCION          EX01
007560          MOVE ALT-PROXIMIDAD (IX-ALT)  TO LST-PROXIMIDAD           EX01
007570          MOVE ALT-CARACTERIST (IX-ALT) TO LST-CARACTERIST          EX01
007580          MOVE ALT-ESTADO (IX-ALT)      TO LST-ESTADO               EX01
007590          MOVE ALT-FEC-VENTA (IX-ALT)   TO LST-FEC-VENTA            EX01
007600          MOVE ALT-ULT-VISTO (IX-ALT)   TO LST-ULT-VISTO            EX01
007610          WRITE REG-MAES-FD FROM REG-LISTING-MASTER                 EX01
007620          IF FS-MAES NOT = '00'                                     EX01
007630             DISPLAY '* ERROR EN GRABAR MAESTRO-NUEVO = ' FS-MAES   EX01
007640             MOVE 9999 TO RETURN-CODE                               EX01
007650          END-IF.                                                   EX01
007660                                                                    EX01
007670      7530-COPIAR-ALT-F. EXIT.                                      EX01
007680                                                                    EX01
007690                                                                    EX01
007700*---- GRABACION DE LA BITACORA DE CONTROL DE LA CORRIDA ----------  EX01
007710      8000-ESCRIBIR-LOG-I.                                          EX01
007720                                                                    EX01
007730          MOVE WS-FECHA-CORRIDA     TO LOG-FECHA-CORRIDA            EX01
007740          MOVE PARM-FECHA-ARCHIVO   TO LOG-FECHA-ARCHIVO            EX01
007750          MOVE PARM-NOMBRE-FUENTE   TO LOG-NOMBRE-FUENTE            EX01
007760          MOVE WS-TOTAL-CANT        TO LOG-TOTAL-ITEMS              EX01
007770          MOVE WS-ALTA-CANT         TO LOG-ITEMS-ALTA               EX01
007780          MOVE WS-MODIF-CANT        TO LOG-ITEMS-MODIF              EX01
007790          MOVE WS-VENDIDA-CANT      TO LOG-ITEMS-VENDIDA            EX01
007800                                                                    EX01
007810          WRITE REG-BITA-FD FROM REG-BITACORA                       EX01
007820          IF FS-BITA NOT = '00'                                     EX01
007830             DISPLAY '* ERROR EN GRABAR BITACORA = ' FS-BITA        EX01
007840             MOVE 9999 TO RETURN-CODE                               EX01
007850          END-IF.                                                   EX01
007860                                                                    EX01
007870      8000-ESCRIBIR-LOG-F. EXIT.                                    EX01
007880                                                                    EX01
007890                                                                    EX01
007900*---- RESUMEN DE PANTALLA AL FINAL DE LA CORRIDA -----------------  EX01
007910      9000-MOSTRAR-RESUM-I.                                         EX01
007920                                                                    EX01
007930          MOVE WS-TOTAL-CANT   TO WS-ED-TOTAL                       EX01
007940          MOVE WS-ALTA-CANT    TO WS-ED-ALTA                        EX01
007950          MOVE WS-MODIF-CANT   TO WS-ED-MODIF                       EX01
007960          MOVE WS-VENDIDA-CANT TO WS-ED-VENDIDA                     EX01
007970                                                                    EX01
007980          DISPLAY 'IMPORT OK: TOTAL=' WS-ED-TOTAL                   EX01
007990             ' ADDED='   WS-ED-ALTA                                 EX01
008000             ' UPDATED=' WS-ED-MODIF                                EX01
008010             ' SOLD='    WS-ED-VENDIDA.                             EX01
008020                                                                    EX01
008030      9000-MOSTRAR-RESUM-F. EXIT.                                   EX01
008040                                                                    EX01
008050                                                                    EX01
008060*---- CIERRE DE ARCHIVOS -----------------------------------------  EX01
008070      9999-FINAL-I.                                                 EX01
008080                                                                    EX01
008090          CLOSE TARJETA EXTRACTO EXTRAFOTO MAESTRO-VIEJO            EX01
008100             MAESTRO-NUEVO                                          EX01
008110                FOTODET-VIEJO FOTODET-NUEVO BITACORA.               EX01
008120                                                                    EX01
008130      9999-FINAL-F. EXIT.                                           EX01

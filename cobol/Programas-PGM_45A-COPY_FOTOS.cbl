000100******************************************************************  CI01
000200*    COPY CPFOTOSF                                               *  CI01
000300*    LAYOUT ARCHIVO DE PHOTOS (FEED), VARIOS RENGLONES X FICHA   *  CI01
000400*    KC04417.ALU9999.INMOB.PHOTOS                                *  CI01
000500*    LARGO REGISTRO = 133 BYTES                                  *  CI01
000600******************************************************************  CI01
000700*    SOLO SE USAN LAS URL QUE EMPIEZAN CON 'HTTP'. SECUENCIA NO   * CI01
000800*    NUMERICA SE TRATA COMO CERO A LOS FINES DEL ORDENAMIENTO.    * CI01
000900******************************************************************  CI01
001000 01  REG-FOTO-FEED.                                                 CI01
001100*        POSICION RELATIVA (01:10) IDENTIFICADOR DE INSCRIPCION     CI01
001200     03  PHO-ID              PIC X(10)    VALUE SPACES.             CI01
001300*        POSICION RELATIVA (11:03) SECUENCIA DE LA FOTO (FEED)      CI01
001400     03  PHO-SECUEN          PIC X(03)    VALUE SPACES.             CI01
001500*        POSICION RELATIVA (14:120) URL DE LA FOTO                  CI01
001600     03  PHO-URL             PIC X(120)   VALUE SPACES.             CI01

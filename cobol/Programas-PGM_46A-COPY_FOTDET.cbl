000100******************************************************************  CI01
000200*    COPY CPFOTDET                                               *  CI01
000300*    LAYOUT DETALLE DE FOTOS (PHOTO DETAIL)                      *  CI01
000400*    KC04417.ALU9999.INMOB.FOTODET                               *  CI01
000500*    ARCHIVO SECUENCIAL, RESCRITO COMPLETO POR FICHA CUANDO EL    *  CI01
000600*    FEED DE HOY TRAE AL MENOS UNA FOTO PARA ESA FICHA; SI EL     *  CI01
000700*    FEED NO TRAE FOTOS SE CONSERVA EL DETALLE EXISTENTE.         *  CI01
000800*    LARGO REGISTRO = 137 BYTES                                  *  CI01
000900******************************************************************  CI01
001000 01  REG-FOTO-DETALLE.                                              CI01
001100*        POSICION RELATIVA (001:10) IDENTIFICADOR DE INSCRIPCION    CI01
001200     03  PHL-ID              PIC X(10)    VALUE SPACES.             CI01
001300*        POSICION RELATIVA (011:03) SECUENCIA DENSA 1..N            CI01
001400*        (RESECUENCIADA POR EL MOTOR DE EXTRACCION)                 CI01
001500     03  PHL-SECUEN          PIC 9(03)    VALUE ZEROS.              CI01
001600*        POSICION RELATIVA (014:120) URL DE LA FOTO                 CI01
001700     03  PHL-URL             PIC X(120)   VALUE SPACES.             CI01
001800     03  FILLER              PIC X(04)    VALUE SPACES.             CI01

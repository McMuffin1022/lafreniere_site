000100******************************************************************  CI01
000200*    COPY CPINSCRI                                               *  CI01
000300*    LAYOUT ARCHIVO DE INSCRIPCIONES (FEED DIARIO DEL PROVEEDOR) *  CI01
000400*    KC04417.ALU9999.INMOB.INSCRIPC                              *  CI01
000500*    LARGO REGISTRO = 80 BYTES                                   *  CI01
000600******************************************************************  CI01
000700*    CAMPO BLANCO EN INS-ID  ==>  RENGLON SE DESCARTA             * CI01
000800*    INS-PRECIO VALIDO SOLO SI TODO NUMERICO, SINO PRECIO DESCON. * CI01
000900*    INS-ANIO ES EL ANIO DE CONSTRUCCION (1800-2035), SINO DESC.  * CI01
001000******************************************************************  CI01
001100 01  REG-INSCRIPCION.                                               CI01
001200*        POSICION RELATIVA (01:10) IDENTIFICADOR DE INSCRIPCION     CI01
001300     03  INS-ID              PIC X(10)    VALUE SPACES.             CI01
001400*        POSICION RELATIVA (11:10) PRECIO PEDIDO                    CI01
001500     03  INS-PRECIO          PIC X(10)    VALUE SPACES.             CI01
001600*        POSICION RELATIVA (21:10) NUMERO CIVICO (CALLE)            CI01
001700     03  INS-CIVICO          PIC X(10)    VALUE SPACES.             CI01
001800*        POSICION RELATIVA (31:30) NOMBRE DE LA CALLE                CI01
001900     03  INS-CALLE           PIC X(30)    VALUE SPACES.             CI01
002000*        POSICION RELATIVA (61:07) CODIGO POSTAL                    CI01
002100     03  INS-POSTAL          PIC X(07)    VALUE SPACES.             CI01
002200*        POSICION RELATIVA (68:04) ANIO DE CONSTRUCCION (CANDIDATO) CI01
002300     03  INS-ANIO            PIC X(04)    VALUE SPACES.             CI01
002400     03  FILLER              PIC X(09)    VALUE SPACES.             CI01

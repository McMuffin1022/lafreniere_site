000100******************************************************************  CI01
000200*    COPY CPLISNOR                                               *  CI01
000300*    LAYOUT FICHA NORMALIZADA (SALIDA DEL MOTOR DE EXTRACCION,   *  CI01
000400*    ENTRADA DEL BATCH DE RECONCILIACION). UN RENGLON X FICHA.   *  CI01
000500*    KC04417.ALU9999.INMOB.EXTRACTO  LARGO REGISTRO = 1090 BYTES *  CI01
000600******************************************************************  CI01
000700 01  REG-LISTADO-NORM.                                              CI01
000800*        POSICION RELATIVA (0001:10) IDENTIFICADOR DE INSCRIPCION   CI01
000900     03  LSN-ID              PIC X(10)    VALUE SPACES.             CI01
001000*        POSICION RELATIVA (0011:09) PRECIO PEDIDO (0=DESCONOCIDO)  CI01
001100     03  LSN-PRECIO          PIC 9(09)    VALUE ZEROS.              CI01
001200*        POSICION RELATIVA (0020:50) DOMICILIO ARMADO                CI01
001300     03  LSN-DOMICILIO       PIC X(50)    VALUE SPACES.             CI01
001400*        POSICION RELATIVA (0070:03) HABITACIONES UNIDAD PRINCIPAL  CI01
001500     03  LSN-PIEZAS          PIC 9(03)    VALUE ZEROS.              CI01
001600*        POSICION RELATIVA (0073:03) DORMITORIOS UNIDAD PRINCIPAL   CI01
001700     03  LSN-DORMIT          PIC 9(03)    VALUE ZEROS.              CI01
001800*        POSICION RELATIVA (0076:03) BAÑOS (SDB) UNIDAD PRINCIPAL   CI01
001900     03  LSN-BANIOS          PIC 9(03)    VALUE ZEROS.              CI01
002000*        POSICION RELATIVA (0079:04) AÑO DE CONSTRUCCION            CI01
002100     03  LSN-ANIO            PIC 9(04)    VALUE ZEROS.              CI01
002200*        POSICION RELATIVA (0083:400) DESCRIPCION ARMADA            CI01
002300     03  LSN-DESCRIPCION     PIC X(400)   VALUE SPACES.             CI01
002400*        POSICION RELATIVA (0483:200) PROXIMIDADES ARMADAS          CI01
002500     03  LSN-PROXIMIDAD      PIC X(200)   VALUE SPACES.             CI01
002600*        POSICION RELATIVA (0683:400) CARACTERISTICAS ARMADAS       CI01
002700     03  LSN-CARACTERIST     PIC X(400)   VALUE SPACES.             CI01
002800*        POSICION RELATIVA (1083:03) CANTIDAD DE FOTOS EN EL FEED   CI01
002900*        DE HOY (0 = NO TOCAR EL DETALLE DE FOTOS EXISTENTE)        CI01
003000     03  LSN-FOTO-CANT       PIC 9(03)    VALUE ZEROS.              CI01
003100     03  FILLER              PIC X(05)    VALUE SPACES.             CI01
003200                                                                    CI01
003300******************************************************************  CI01
003400*    LAYOUT FOTO NORMALIZADA (STAGING DE FOTOS DEL EXTRACTO)     *  CI01
003500*    KC04417.ALU9999.INMOB.EXTFOTOS  LARGO REGISTRO = 133 BYTES  *  CI01
003600*    YA VIENE RESECUENCIADA 1..N POR EL MOTOR DE EXTRACCION      *  CI01
003700******************************************************************  CI01
003800 01  REG-FOTO-NORM.                                                 CI01
003900*        POSICION RELATIVA (01:10) IDENTIFICADOR DE INSCRIPCION     CI01
004000     03  FON-ID              PIC X(10)    VALUE SPACES.             CI01
004100*        POSICION RELATIVA (11:03) SECUENCIA DENSA 1..N             CI01
004200     03  FON-SECUEN          PIC 9(03)    VALUE ZEROS.              CI01
004300*        POSICION RELATIVA (14:120) URL DE LA FOTO                  CI01
004400     03  FON-URL             PIC X(120)   VALUE SPACES.             CI01

000100******************************************************************  CI01
000200*    COPY CPREMARQ                                               *  CI01
000300*    LAYOUT ARCHIVO DE REMARQUES (FRAGMENTOS DE DESCRIPCION)     *  CI01
000400*    KC04417.ALU9999.INMOB.REMARQUES - VARIOS RENGLONES X FICHA  *  CI01
000500*    LARGO REGISTRO = 214 BYTES                                  *  CI01
000600******************************************************************  CI01
000700*    SOLO SE USAN LOS FRAGMENTOS CON REM-IDIOMA = 'F'             * CI01
000800*    SE ARMA LA DESCRIPCION EN ORDEN ASCENDENTE DE REM-SECUEN     * CI01
000900******************************************************************  CI01
001000 01  REG-REMARQUE.                                                  CI01
001100*        POSICION RELATIVA (01:10) IDENTIFICADOR DE INSCRIPCION     CI01
001200     03  REM-ID              PIC X(10)    VALUE SPACES.             CI01
001300*        POSICION RELATIVA (11:03) SECUENCIA DEL FRAGMENTO          CI01
001400     03  REM-SECUEN          PIC 9(03)    VALUE ZEROS.              CI01
001500*        POSICION RELATIVA (14:01) BANDERA DE IDIOMA ('F'=FRANCES)  CI01
001600     03  REM-IDIOMA          PIC X(01)    VALUE SPACES.             CI01
001700*        POSICION RELATIVA (15:200) TEXTO DEL FRAGMENTO             CI01
001800     03  REM-TEXTO           PIC X(200)   VALUE SPACES.             CI01

000100******************************************************************  CI01
000200*    COPY CPUNIDAD                                               *  CI01
000300*    LAYOUT ARCHIVO DE UNITES (UNIDADES DE VIVIENDA)             *  CI01
000400*    KC04417.ALU9999.INMOB.UNITES - VARIOS RENGLONES X FICHA     *  CI01
000500*    LARGO REGISTRO = 19 BYTES                                   *  CI01
000600******************************************************************  CI01
000700*    LA UNIDAD NRO 1 ES LA UNIDAD PRINCIPAL DE LA FICHA.          * CI01
000800******************************************************************  CI01
000900 01  REG-UNIDAD.                                                    CI01
001000*        POSICION RELATIVA (01:10) IDENTIFICADOR DE INSCRIPCION     CI01
001100     03  UNI-ID              PIC X(10)    VALUE SPACES.             CI01
001200*        POSICION RELATIVA (11:03) NUMERO DE UNIDAD                 CI01
001300     03  UNI-SECUEN          PIC 9(03)    VALUE ZEROS.              CI01
001400*        POSICION RELATIVA (14:03) TOTAL DE HABITACIONES            CI01
001500     03  UNI-PIEZAS          PIC X(03)    VALUE SPACES.             CI01
001600*        POSICION RELATIVA (17:03) TOTAL DE DORMITORIOS             CI01
001700     03  UNI-DORMIT          PIC X(03)    VALUE SPACES.             CI01
